000100******************************************************************
000200*    CLSTBL  --  IN-MEMORY LEGAL CLAUSE TABLE                     *
000300*    COPY MEMBER -- LOADED FROM CLAUSES AT PROGRAM START, THEN    *
000400*    SEARCHED BY CLAUSE-ID.  RESTATES THE CUSTOMER-TABLE IDIOM    *
000500*    FROM THE OLD CNTRLBRK "COBTABLE" COPY MEMBER FOR THE CLAUSE  *
000600*    RATE TABLE.  TABLE IS SMALL -- TENS OF ENTRIES -- SO A FLAT  *
000700*    SEQUENTIAL SEARCH IS ADEQUATE.                               *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    02-11-03  RJM  INITIAL TABLE LAYOUT, 100 ENTRY MAX           *
001100*    09-22-11  KMP  RAISED MAX ENTRIES TO 200 FOR GROWTH          *
001200******************************************************************
001300 01  CLS-TABLE-AREA.
001400     05  CLS-TBL-COUNT             PIC S9(4) COMP VALUE ZERO.
001500     05  CLS-TBL-MAX               PIC S9(4) COMP VALUE +200.
001600     05  FILLER                    PIC X(4).
001700     05  CLS-TBL-ENTRY OCCURS 200 TIMES
001800                       INDEXED BY CLS-TBL-IDX.
001900         10  CLS-TBL-ID            PIC X(20).
002000         10  CLS-TBL-NAME          PIC X(30).
002100         10  CLS-TBL-PRICE         PIC S9(8)V99.
002200         10  CLS-TBL-CURRENCY      PIC X(3).
002300         10  CLS-TBL-ACTIVE        PIC X(1).
002400             88  CLS-TBL-IS-ACTIVE     VALUE 'Y'.
