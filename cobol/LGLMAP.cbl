000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGLMAP.
000300 AUTHOR.        R J MASON.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  02-11-03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    LGLMAP  --  MAPPING ENGINE SUBROUTINE                       *
001100*                                                                *
001200*    CALLED BY TKTENRCH (REQUEST 'MATCH') TO MATCH A TICKET'S    *
001300*    LABELS AGAINST THE ACTIVE CLAUSE TABLE AND PRICE THE LINE,  *
001400*    AND BY INVGEN (REQUEST 'VALID') TO RUN THE FOUR VALIDATION  *
001500*    RULES PLUS THE NOT-BILLABLE CHECK AGAINST AN ALREADY        *
001600*    ENRICHED TICKET.  NO FILES OF ITS OWN -- ALL DATA ARRIVES   *
001700*    AND LEAVES VIA THE LINKAGE SECTION, SAMOS3-STYLE.           *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    02-11-03  RJM  INITIAL VERSION -- MATCH REQUEST ONLY         *
002100*    08-17-06  RJM  ADDED VALID REQUEST FOR INVOICE GENERATOR     *
002200*    01-05-09  DLK  NOT-BILLABLE CHECK ADDED AFTER RULE 4         *
002300*    06-30-09  DLK  ROUNDED LINE COST TO 2 DECIMALS AT THE MULT   *
002400*    09-22-11  KMP  ZERO HOURS / ZERO RATE SHORT-CIRCUIT TO 0.00  *
002500*    Y2K       ---  REVIEWED -- NO 2-DIGIT YEAR FIELDS IN USE     *
002600*    03-09-14  DLK  STATUS-NOT-CLOSED MESSAGE WORDING ALIGNED     *
002700*                   TO BILLING OPS STANDARD TEXT                 *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
003900 01  WS-MATCH-INDICATORS.
004000     05  WS-MATCH-FOUND-SW         PIC X(3)   VALUE 'NO '.
004010         88  MATCH-FOUND                         VALUE 'YES'.
004100     05  WS-LABEL-SUB              PIC S9(4) COMP VALUE ZERO.
004200 01  WS-WORK-AMOUNTS.
004300     05  WS-WORK-COST              PIC S9(8)V99 VALUE ZERO.
004400     05  FILLER                    PIC X(8).
004500*
004600 01  WS-VALID-TEXT-TABLE.
004700     05  WS-TXT-NOT-CLOSED.
004800         10  FILLER          PIC X(7)  VALUE 'TICKET '.
004900         10  FILLER          PIC X(11) VALUE SPACES.
005000         10  FILLER          PIC X(15) VALUE 'IS NOT CLOSED'.
005100     05  WS-TXT-NO-LABELS    REDEFINES WS-TXT-NOT-CLOSED
005110                             PIC X(33).
005200     05  WS-TXT-NO-HOURS     REDEFINES WS-TXT-NOT-CLOSED
005210                             PIC X(33).
005300     05  WS-TXT-NO-CLAUSE    REDEFINES WS-TXT-NOT-CLOSED
005310                             PIC X(33).
005400*
005500 LINKAGE SECTION.
005600*
005700 01  LM-REQUEST-CODE                PIC X(5).
005800     88  LM-REQUEST-IS-MATCH            VALUE 'MATCH'.
005900     88  LM-REQUEST-IS-VALID            VALUE 'VALID'.
006000*
006100 01  LM-TICKET-AREA.
006200     COPY TKTREC.
006300*
006400 COPY CLSTBL.
006500*
006600 01  LM-RESULT-AREA.
006700     05  LM-LINE-COST               PIC S9(8)V99.
006800     05  LM-VALID-FLAG              PIC X(1).
006900         88  LM-IS-VALID                VALUE 'Y'.
007000         88  LM-IS-INVALID              VALUE 'N'.
007100     05  LM-ERROR-TEXT              PIC X(40).
007200     05  FILLER                     PIC X(5).
007300*
007400 PROCEDURE DIVISION USING LM-REQUEST-CODE
007500                          LM-TICKET-AREA
007600                          CLS-TABLE-AREA
007700                          LM-RESULT-AREA.
007800*
007900 000-MAINLINE.
008000*
008100     MOVE SPACES TO LM-ERROR-TEXT.
008200     MOVE ZERO   TO LM-LINE-COST.
008300     MOVE 'Y'    TO LM-VALID-FLAG.
008400     IF LM-REQUEST-IS-MATCH
008500        PERFORM 100-MATCH-AND-PRICE THRU 100-EXIT
008600     ELSE
008700        IF LM-REQUEST-IS-VALID
008800           PERFORM 200-VALIDATE-TICKET THRU 200-EXIT
008900        ELSE
009000           MOVE 'N' TO LM-VALID-FLAG
009100           MOVE '** ERROR ** UNKNOWN LGLMAP REQUEST CODE'
009200                TO LM-ERROR-TEXT.
009300     GOBACK.
009400*
009500 100-MATCH-AND-PRICE.
009600*
009700     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
009800     MOVE SPACES TO TKT-CLAUSE-ID.
009900     MOVE ZERO   TO TKT-BILLABLE-AMOUNT.
010000     MOVE 'N'    TO TKT-BILLABLE-FLAG.
010100     PERFORM 110-SEARCH-LABELS THRU 110-EXIT
010200         VARYING WS-LABEL-SUB FROM 1 BY 1
010300         UNTIL WS-LABEL-SUB > 3 OR MATCH-FOUND.
010400     IF MATCH-FOUND
010500        PERFORM 300-COMPUTE-LINE-COST THRU 300-EXIT
010600        MOVE LM-LINE-COST TO TKT-BILLABLE-AMOUNT
010700        MOVE 'Y' TO TKT-BILLABLE-FLAG.
010800*
010900 100-EXIT.
011000     EXIT.
011100*
011200 110-SEARCH-LABELS.
011300*
011400     IF TKT-LABEL (WS-LABEL-SUB) NOT EQUAL SPACES
011500        SET CLS-TBL-IDX TO 1
011600        SEARCH CLS-TBL-ENTRY
011700            AT END
011800                CONTINUE
011900            WHEN CLS-TBL-ID (CLS-TBL-IDX) EQUAL TKT-LABEL (WS-LABEL-SUB)
012000                 AND CLS-TBL-IS-ACTIVE (CLS-TBL-IDX)
012100                MOVE 'YES' TO WS-MATCH-FOUND-SW
012200                MOVE CLS-TBL-ID (CLS-TBL-IDX) TO TKT-CLAUSE-ID.
012300*
012400 110-EXIT.
012500     EXIT.
012600*
012700 200-VALIDATE-TICKET.
012800*
012900     MOVE 'Y' TO LM-VALID-FLAG.
013000     IF NOT TKT-IS-CLOSED
013100        MOVE 'N' TO LM-VALID-FLAG
013200        STRING 'TICKET ' DELIMITED BY SIZE
013300               TKT-TICKET-ID DELIMITED BY SIZE
013400               ' IS NOT CLOSED' DELIMITED BY SIZE
013500               INTO LM-ERROR-TEXT
013600     ELSE
013700        IF TKT-LABELS-FLAT EQUAL SPACES
013800           MOVE 'N' TO LM-VALID-FLAG
013900           STRING 'TICKET ' DELIMITED BY SIZE
014000                  TKT-TICKET-ID DELIMITED BY SIZE
014100                  ' HAS NO LABELS' DELIMITED BY SIZE
014200                  INTO LM-ERROR-TEXT
014300        ELSE
014400           IF TKT-HOURS-WORKED NOT GREATER THAN ZERO
014500              MOVE 'N' TO LM-VALID-FLAG
014600              STRING 'TICKET ' DELIMITED BY SIZE
014700                     TKT-TICKET-ID DELIMITED BY SIZE
014800                     ' HAS NO HOURS LOGGED' DELIMITED BY SIZE
014900                     INTO LM-ERROR-TEXT
015000           ELSE
015100              IF TKT-CLAUSE-ID EQUAL SPACES
015200                 MOVE 'N' TO LM-VALID-FLAG
015300                 STRING 'TICKET ' DELIMITED BY SIZE
015400                        TKT-TICKET-ID DELIMITED BY SIZE
015500                        ' HAS NO MATCHING LEGAL CLAUSE'
015600                               DELIMITED BY SIZE
015700                        INTO LM-ERROR-TEXT
015800              ELSE
015900                 IF TKT-NOT-BILLABLE
016000                    MOVE 'N' TO LM-VALID-FLAG
016100                    MOVE 'NOT BILLABLE' TO LM-ERROR-TEXT.
016200*
016300 200-EXIT.
016400     EXIT.
016500*
016600 300-COMPUTE-LINE-COST.
016650*    09-22-11 KMP -- ZERO HOURS OR ZERO RATE SHORT-CIRCUITS TO 0.00
016700*
016800     MOVE ZERO TO LM-LINE-COST.
016900     IF TKT-HOURS-WORKED GREATER THAN ZERO
017000        AND CLS-TBL-PRICE (CLS-TBL-IDX) NOT EQUAL ZERO
017100        COMPUTE LM-LINE-COST ROUNDED =
017200                TKT-HOURS-WORKED * CLS-TBL-PRICE (CLS-TBL-IDX).
017300*
017400 300-EXIT.
017500     EXIT.
