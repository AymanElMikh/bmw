000100******************************************************************
000200*    CLSREC  --  LEGAL CLAUSE (RATE TABLE) RECORD LAYOUT          *
000300*    COPY MEMBER FOR THE RAW CLAUSES FILE -- 82 BYTE RECORD       *
000400******************************************************************
000500*    FIELD            PICTURE       MEANING                      *
000600*    CLS-CLAUSE-ID     X(20)   CLAUSE KEY / TICKET LABEL VALUE    *
000700*    CLS-CLAUSE-NAME   X(30)   HUMAN READABLE CLAUSE NAME         *
000800*    CLS-UNIT-PRICE    S9(8)V99 HOURLY RATE, 2 DECIMALS           *
000900*    CLS-CURRENCY      X(3)    "EUR" OR "USD"                     *
001000*    CLS-EFF-DATE      X(8)    YYYYMMDD                           *
001100*    CLS-ACTIVE-FLAG   X(1)    "Y" ACTIVE / "N" INACTIVE          *
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    02-11-03  RJM  INITIAL COPYBOOK FOR CLAUSES RATE TABLE       *
001500*    06-30-09  DLK  PADDED RECORD TO 82 BYTES PER FILE STANDARD   *
001600******************************************************************
001700     05  CLS-CLAUSE-ID             PIC X(20).
001800     05  CLS-CLAUSE-NAME           PIC X(30).
001900     05  CLS-UNIT-PRICE            PIC S9(8)V99.
002000     05  CLS-CURRENCY              PIC X(3).
002100     05  CLS-EFF-DATE              PIC X(8).
002200     05  CLS-ACTIVE-FLAG           PIC X(1).
002300         88  CLS-IS-ACTIVE             VALUE 'Y'.
002400         88  CLS-IS-INACTIVE           VALUE 'N'.
002500     05  FILLER                    PIC X(10).
