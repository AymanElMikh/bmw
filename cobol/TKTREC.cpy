000100******************************************************************
000200*    TKTREC  --  TICKET (WORK ITEM) RECORD LAYOUT                 *
000300*    COPY MEMBER -- 203 BYTE RECORD, RAW ON INPUT, ENRICHED ON    *
000400*    OUTPUT.  LABELS ARE UP TO 3 GROUPS OF X(20), BLANK = NONE.   *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    04-02-04  RJM  INITIAL TICKET LAYOUT                        *
000800*    11-19-12  DLK  ADDED CLAUSE-ID/BILLABLE-AMT/BILLABLE-FLAG    *
000900*                   FOR THE ENRICHMENT PASS                      *
001000*    07-08-17  SGP  WIDENED LABEL FIELD TO CARRY THREE LABELS     *
001100******************************************************************
001200     05  TKT-TICKET-ID             PIC X(10).
001300     05  TKT-SUMMARY               PIC X(40).
001400     05  TKT-STATUS                PIC X(12).
001410         88  TKT-IS-OPEN               VALUE 'OPEN'.
001420         88  TKT-IS-IN-PROGRESS        VALUE 'IN-PROGRESS'.
001430         88  TKT-IS-CLOSED             VALUE 'CLOSED'.
001440         88  TKT-IS-CANCELLED          VALUE 'CANCELLED'.
001500     05  TKT-HOURS-WORKED          PIC S9(4)V99.
001600     05  TKT-LABELS-FLAT           PIC X(60).
001700     05  TKT-LABELS REDEFINES TKT-LABELS-FLAT.
001710         10  TKT-LABEL OCCURS 3 TIMES  PIC X(20).
001800     05  TKT-ASSIGNEE              PIC X(30).
001900     05  TKT-RESOLVED-DATE         PIC X(8).
002000     05  TKT-CLAUSE-ID             PIC X(20).
002100     05  TKT-BILLABLE-AMOUNT       PIC S9(8)V99.
002200     05  TKT-BILLABLE-FLAG         PIC X(1).
002210         88  TKT-IS-BILLABLE           VALUE 'Y'.
002220         88  TKT-NOT-BILLABLE          VALUE 'N'.
002300     05  FILLER                    PIC X(6).
