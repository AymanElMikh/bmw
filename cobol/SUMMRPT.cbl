000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUMMRPT.
000300 AUTHOR.        S G PATEL.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  09-14-07.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  SUMMRPT
001100*
001200* MONTHLY SUMMARY ANALYTICS REPORT.  SELECTS INVOICE HEADERS FOR
001300* ONE BILLING PERIOD (OPTIONALLY RESTRICTED TO ONE CREATING
001400* USER), THEN SORTS THE MATCHING INVOICE LINES BY CLAUSE-ID TO
001500* PRODUCE A PER-CLAUSE CONTROL-BREAK BREAKDOWN PLUS GRAND TOTALS.
001600* RESTATES THE OLD AGED-TRIAL-BALANCE SORT/CONTROL-BREAK PATTERN
001700* FOR THE LEGAL BILLING SUMMARY.
001800*
001900* RUN CARD RECORD DESCRIPTION (UT-S-SUMPARM, 80 BYTES):
002000*     0    1    1    2
002100* ....5....0....5....0....5....0
002200* <PERIOD><CREATED-BY>
002300*****************************************************************
002400*    CHANGE LOG                                                 *
002500*    09-14-07  SGP  INITIAL VERSION                              *
002600*    01-05-09  DLK  OPTIONAL CREATED-BY FILTER ADDED              *
002700*    Y2K       ---  REVIEWED -- BILLING PERIOD IS YYYY-MM, OK     *
002800*    09-22-11  KMP  SELECTED-INVOICE TABLE RAISED TO 500 ENTRIES  *
002900*    03-09-14  DLK  DIAGNOSTIC COUNTS ADDED AT END OF JOB         *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*
004000     SELECT UT-S-CLAUSES  ASSIGN TO UT-S-CLAUSES
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300     SELECT UT-S-SUMPARM  ASSIGN TO UT-S-SUMPARM
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500*
004600     SELECT UT-S-INVHDR   ASSIGN TO UT-S-INVHDR
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900     SELECT UT-S-INVLINE  ASSIGN TO UT-S-INVLINE
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200     SELECT UT-S-SUMRPT   ASSIGN TO UT-S-SUMRPT.
005300*
005400     SELECT SW-CLS-SORT-FILE ASSIGN TO UT-S-SORTWK1.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  UT-S-CLAUSES
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 82 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS CLS-IN-REC.
006500 01  CLS-IN-REC.
006600     COPY CLSREC.
006700*
006800 FD  UT-S-SUMPARM
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS CTL-CARD-SUM.
007400 01  CTL-CARD-SUM.
007500     05  CTL-BILLING-PERIOD        PIC X(7).
007600     05  CTL-CREATED-BY            PIC X(10).
007700     05  FILLER                    PIC X(63).
007800*
007900 FD  UT-S-INVHDR
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 102 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS INV-HDR-REC.
008500 01  INV-HDR-REC.
008600     COPY INVHDR.
008700*
008800 FD  UT-S-INVLINE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 96 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS INV-LINE-REC.
009400 01  INV-LINE-REC.
009500     COPY INVLINE.
009600*
009700 FD  UT-S-SUMRPT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RPT-OUTPUT-LINE.
010300 01  RPT-OUTPUT-LINE               PIC X(132).
010400*
010500 SD  SW-CLS-SORT-FILE
010600     DATA RECORD IS SW-CLS-SORT-WORK.
010700 01  SW-CLS-SORT-WORK.
010800     05  CLAUSE-ID-SRT             PIC X(20).
010900     05  HOURS-SRT                 PIC S9(4)V99.
011000     05  AMOUNT-SRT                PIC S9(8)V99.
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  PROGRAM-INDICATOR-SWITCHES.
011500     05  WS-EOF-CLAUSES-SW         PIC X(3)   VALUE 'NO '.
011510         88  EOF-CLAUSES                          VALUE 'YES'.
011600     05  WS-EOF-INVHDR-SW          PIC X(3)   VALUE 'NO '.
011610         88  EOF-INVHDR                           VALUE 'YES'.
011700     05  WS-EOF-INVLINE-SW         PIC X(3)   VALUE 'NO '.
011710         88  EOF-INVLINE                          VALUE 'YES'.
011800     05  WS-EOF-SRT-OUTPUT-SW      PIC X(3)   VALUE 'NO '.
011810         88  EOF-SRT-OUTPUT                        VALUE 'YES'.
011900*
012000 01  WS-ACCUMULATORS.
012100     05  WS-CLAUSE-READ-CTR        PIC 9(4) COMP VALUE ZERO.
012200     05  WS-HDR-READ-CTR           PIC 9(5) COMP VALUE ZERO.
012300     05  WS-HDR-SEL-CTR            PIC 9(5) COMP VALUE ZERO.
012400     05  WS-LINE-READ-CTR          PIC 9(5) COMP VALUE ZERO.
012500     05  WS-LINE-SEL-CTR           PIC 9(5) COMP VALUE ZERO.
012600     05  WS-LINE-SPACING           PIC 9(1) COMP VALUE 1.
012700     05  WS-GRAND-HOURS            PIC S9(7)V99  VALUE ZERO.
012800     05  WS-GRAND-AMOUNT           PIC S9(10)V99 VALUE ZERO.
012900     05  WS-GRAND-TICKETS          PIC 9(5) COMP VALUE ZERO.
013000*
013100 01  WS-CLAUSE-BREAK-AREA.
013200     05  WS-PREVIOUS-CLAUSE-ID     PIC X(20)  VALUE SPACES.
013300     05  WS-CLS-HOURS-TL           PIC S9(7)V99  VALUE ZERO.
013400     05  WS-CLS-AMOUNT-TL          PIC S9(8)V99  VALUE ZERO.
013500     05  WS-CLS-TICKETS-TL         PIC 9(5) COMP VALUE ZERO.
013600*
013700 01  WS-SEL-INVOICE-AREA.
013800     05  WS-SEL-INV-COUNT          PIC S9(4) COMP VALUE ZERO.
013900     05  WS-SEL-INV-MAX            PIC S9(4) COMP VALUE +500.
014000     05  WS-SEL-INV-ENTRY OCCURS 500 TIMES
014100                         INDEXED BY WS-SEL-INV-IDX
014200                                    PIC X(20).
014300*
014400     COPY CLSTBL.
014500*
014600 01  WS-CTL-CARD-FLAT REDEFINES CTL-CARD-SUM
014700                              PIC X(80).
014800*
014900 01  WS-SRT-WORK-FLAT REDEFINES SW-CLS-SORT-WORK
015000                              PIC X(34).
015100*
015200* REPORT LINES.
015300*
015400 01  HL-HEADER-1.
015500     05  FILLER            PIC X(1)   VALUE SPACES.
015600     05  FILLER            PIC X(24)  VALUE
015700                  'MONTHLY BILLING SUMMARY '.
015800     05  FILLER            PIC X(11)  VALUE 'PERIOD -- '.
015900     05  PERIOD-H1         PIC X(7).
016000     05  FILLER            PIC X(89)  VALUE SPACES.
016100*
016200 01  HL-HEADER-1-FLAT REDEFINES HL-HEADER-1
016300                               PIC X(132).
016400*
016500 01  CL-COLUMN-LINE.
016600     05  FILLER            PIC X(1)   VALUE SPACES.
016700     05  FILLER            PIC X(24)  VALUE 'CLAUSE NAME'.
016800     05  FILLER            PIC X(6)   VALUE SPACES.
016900     05  FILLER            PIC X(8)   VALUE 'HOURS'.
017000     05  FILLER            PIC X(6)   VALUE SPACES.
017100     05  FILLER            PIC X(12)  VALUE 'AMOUNT'.
017200     05  FILLER            PIC X(6)   VALUE SPACES.
017300     05  FILLER            PIC X(7)   VALUE 'TICKETS'.
017400     05  FILLER            PIC X(62)  VALUE SPACES.
017500*
017600 01  DL-CLAUSE-DETAIL.
017700     05  FILLER            PIC X(1)   VALUE SPACES.
017800     05  CLS-NAME-DL       PIC X(30).
017900     05  HOURS-DL          PIC ZZZZ9.99.
018000     05  FILLER            PIC X(4)   VALUE SPACES.
018100     05  AMOUNT-DL         PIC Z,ZZZ,ZZ9.99.
018200     05  FILLER            PIC X(4)   VALUE SPACES.
018300     05  TICKETS-DL        PIC ZZZZ9.
018400     05  FILLER            PIC X(68)  VALUE SPACES.
018500*
018600 01  GTL-GRAND-TOTALS.
018700     05  FILLER            PIC X(1)   VALUE SPACES.
018800     05  FILLER            PIC X(14)  VALUE 'GRAND TOTALS'.
018900     05  FILLER            PIC X(16)  VALUE SPACES.
019000     05  HOURS-GTL         PIC ZZZZ9.99.
019100     05  FILLER            PIC X(4)   VALUE SPACES.
019200     05  AMOUNT-GTL        PIC Z,ZZZ,ZZ9.99.
019300     05  FILLER            PIC X(4)   VALUE SPACES.
019400     05  TICKETS-GTL       PIC ZZZZ9.
019500     05  FILLER            PIC X(6)   VALUE SPACES.
019600     05  FILLER            PIC X(9)   VALUE 'INVOICES'.
019700     05  FILLER            PIC X(2)   VALUE SPACES.
019800     05  INVOICES-GTL      PIC ZZZZ9.
019900     05  FILLER            PIC X(46)  VALUE SPACES.
020000*
020100 01  DISPLAY-LINE.
020200     05  DISP-MESSAGE              PIC X(45).
020300     05  DISP-VALUE                PIC ZZZZ9.
020400*
020500 PROCEDURE DIVISION.
020600*
020700 000-MAINLINE SECTION.
020800*
020900     OPEN INPUT  UT-S-CLAUSES
021000                 UT-S-SUMPARM
021100                 UT-S-INVHDR
021200                 UT-S-INVLINE
021300          OUTPUT UT-S-SUMRPT.
021400     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
021500     PERFORM 110-LOAD-CLAUSE-TABLE THRU 110-EXIT.
021600     PERFORM 120-SELECT-INVOICE-HEADERS THRU 120-EXIT.
021700     SORT SW-CLS-SORT-FILE
021800          ON ASCENDING KEY CLAUSE-ID-SRT
021900          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
022000          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
022100     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
022200     CLOSE UT-S-CLAUSES
022300           UT-S-SUMPARM
022400           UT-S-INVHDR
022500           UT-S-INVLINE
022600           UT-S-SUMRPT.
022700     MOVE ZERO TO RETURN-CODE.
022800     GOBACK.
022900*
023000 100-READ-CONTROL-CARD.
023100*
023200     MOVE SPACES TO CTL-CARD-SUM.
023300     READ UT-S-SUMPARM INTO CTL-CARD-SUM
023400         AT END CONTINUE.
023500*
023600 100-EXIT.
023700     EXIT.
023800*
023900 110-LOAD-CLAUSE-TABLE.
024000*
024100     MOVE ZERO TO CLS-TBL-COUNT.
024200     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
024300     PERFORM 117-ADD-CLAUSE-TO-TABLE THRU 117-EXIT
024400         UNTIL EOF-CLAUSES.
024500*
024600 110-EXIT.
024700     EXIT.
024800*
024900 115-READ-CLAUSE.
025000*
025100     READ UT-S-CLAUSES INTO CLS-IN-REC
025200         AT END MOVE 'YES' TO WS-EOF-CLAUSES-SW
025300                GO TO 115-EXIT.
025400     ADD 1 TO WS-CLAUSE-READ-CTR.
025500*
025600 115-EXIT.
025700     EXIT.
025800*
025900 117-ADD-CLAUSE-TO-TABLE.
026000*
026100     ADD 1 TO CLS-TBL-COUNT.
026200     IF CLS-TBL-COUNT NOT GREATER THAN CLS-TBL-MAX
026300        SET CLS-TBL-IDX TO CLS-TBL-COUNT
026400        MOVE CLS-CLAUSE-ID    TO CLS-TBL-ID (CLS-TBL-IDX)
026500        MOVE CLS-CLAUSE-NAME  TO CLS-TBL-NAME (CLS-TBL-IDX)
026600        MOVE CLS-UNIT-PRICE   TO CLS-TBL-PRICE (CLS-TBL-IDX)
026700        MOVE CLS-CURRENCY     TO CLS-TBL-CURRENCY (CLS-TBL-IDX)
026800        MOVE CLS-ACTIVE-FLAG  TO CLS-TBL-ACTIVE (CLS-TBL-IDX).
026900     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
027000*
027100 117-EXIT.
027200     EXIT.
027300*
027400 120-SELECT-INVOICE-HEADERS.
027500*
027600     MOVE ZERO TO WS-SEL-INV-COUNT.
027700     PERFORM 125-READ-INVHDR THRU 125-EXIT
027800         UNTIL EOF-INVHDR.
027900*
028000 120-EXIT.
028100     EXIT.
028200*
028300 125-READ-INVHDR.
028400*
028500     READ UT-S-INVHDR INTO INV-HDR-REC
028600         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
028700                GO TO 125-EXIT.
028800     ADD 1 TO WS-HDR-READ-CTR.
028900     IF IHD-BILLING-PERIOD EQUAL CTL-BILLING-PERIOD
029000        AND (CTL-CREATED-BY EQUAL SPACES OR
029100             IHD-CREATED-BY EQUAL CTL-CREATED-BY)
029200        PERFORM 127-ADD-SELECTED-INVOICE THRU 127-EXIT.
029300*
029400 125-EXIT.
029500     EXIT.
029600*
029700 127-ADD-SELECTED-INVOICE.
029800*
029900     ADD 1 TO WS-SEL-INV-COUNT.
030000     ADD 1 TO WS-HDR-SEL-CTR.
030100     ADD IHD-TOTAL-AMOUNT TO WS-GRAND-AMOUNT.
030200     IF WS-SEL-INV-COUNT NOT GREATER THAN WS-SEL-INV-MAX
030300        SET WS-SEL-INV-IDX TO WS-SEL-INV-COUNT
030400        MOVE IHD-INVOICE-ID TO WS-SEL-INV-ENTRY (WS-SEL-INV-IDX).
030500*
030600 127-EXIT.
030700     EXIT.
030800*
030900 200-SRT-INPUT-PROCD SECTION.
031000*
031100     PERFORM 210-READ-INVLINE THRU 210-EXIT.
031200     PERFORM 220-SELECT-AND-RELEASE THRU 220-EXIT
031300         UNTIL EOF-INVLINE.
031400*
031500 200-EXIT.
031600     EXIT.
031700*
031800 210-READ-INVLINE.
031900*
032000     READ UT-S-INVLINE INTO INV-LINE-REC
032100         AT END MOVE 'YES' TO WS-EOF-INVLINE-SW
032200                GO TO 210-EXIT.
032300     ADD 1 TO WS-LINE-READ-CTR.
032400*
032500 210-EXIT.
032600     EXIT.
032700*
032800 220-SELECT-AND-RELEASE.
032900*
033000     SET WS-SEL-INV-IDX TO 1.
033100     SEARCH WS-SEL-INV-ENTRY
033200         AT END
033300             CONTINUE
033400         WHEN WS-SEL-INV-ENTRY (WS-SEL-INV-IDX) EQUAL
033500              ILN-INVOICE-ID
033600             MOVE ILN-CLAUSE-ID     TO CLAUSE-ID-SRT
033700             MOVE ILN-HOURS-WORKED  TO HOURS-SRT
033800             MOVE ILN-LINE-TOTAL    TO AMOUNT-SRT
033900             ADD 1                  TO WS-LINE-SEL-CTR
034000             RELEASE SW-CLS-SORT-WORK.
034100     PERFORM 210-READ-INVLINE THRU 210-EXIT.
034200*
034300 220-EXIT.
034400     EXIT.
034500*
034600 300-SRT-OUTPUT-PROCD SECTION.
034700*
034800     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
034900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
035000     IF EOF-SRT-OUTPUT
035100        DISPLAY 'NO SELECTED INVOICE LINES FOUND FOR PERIOD'
035200        GO TO 300-EXIT.
035300     MOVE CLAUSE-ID-SRT TO WS-PREVIOUS-CLAUSE-ID.
035400     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
035500         UNTIL EOF-SRT-OUTPUT.
035600     PERFORM 400-PRSS-CLAUSE-BREAK THRU 400-EXIT.
035700     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
035800*
035900 300-EXIT.
036000     EXIT.
036100*
036200 320-INITIALIZE-OUTPUT.
036300*
036400     MOVE ZEROS TO WS-CLS-HOURS-TL
036500                   WS-CLS-AMOUNT-TL
036600                   WS-CLS-TICKETS-TL.
036700     MOVE SPACES TO HL-HEADER-1.
036800     MOVE CTL-BILLING-PERIOD TO PERIOD-H1.
036900     WRITE UT-S-SUMRPT FROM HL-HEADER-1
037000         AFTER ADVANCING TOP-OF-FORM.
037100     WRITE UT-S-SUMRPT FROM CL-COLUMN-LINE
037200         AFTER ADVANCING 2.
037300*
037400 320-EXIT.
037500     EXIT.
037600*
037700 340-PRSS-SORTED-OUTPUT.
037800*
037900     IF CLAUSE-ID-SRT NOT EQUAL WS-PREVIOUS-CLAUSE-ID
038000        PERFORM 400-PRSS-CLAUSE-BREAK THRU 400-EXIT.
038100     ADD HOURS-SRT  TO WS-CLS-HOURS-TL.
038200     ADD AMOUNT-SRT TO WS-CLS-AMOUNT-TL.
038300     ADD 1          TO WS-CLS-TICKETS-TL.
038400     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
038500*
038600 340-EXIT.
038700     EXIT.
038800*
038900 400-PRSS-CLAUSE-BREAK.
039000*
039100     IF WS-CLS-TICKETS-TL GREATER THAN ZERO
039200        PERFORM 410-PRINT-CLAUSE-LINE THRU 410-EXIT
039300        ADD WS-CLS-HOURS-TL   TO WS-GRAND-HOURS
039400        ADD WS-CLS-TICKETS-TL TO WS-GRAND-TICKETS.
039500     MOVE ZEROS TO WS-CLS-HOURS-TL
039600                   WS-CLS-AMOUNT-TL
039700                   WS-CLS-TICKETS-TL.
039800     MOVE CLAUSE-ID-SRT TO WS-PREVIOUS-CLAUSE-ID.
039900*
040000 400-EXIT.
040100     EXIT.
040200*
040300 410-PRINT-CLAUSE-LINE.
040400*
040500     MOVE SPACES TO DL-CLAUSE-DETAIL.
040600     SET CLS-TBL-IDX TO 1.
040700     SEARCH CLS-TBL-ENTRY
040800         AT END MOVE WS-PREVIOUS-CLAUSE-ID TO CLS-NAME-DL
040900         WHEN CLS-TBL-ID (CLS-TBL-IDX) EQUAL WS-PREVIOUS-CLAUSE-ID
041000              MOVE CLS-TBL-NAME (CLS-TBL-IDX) TO CLS-NAME-DL.
041100     MOVE WS-CLS-HOURS-TL   TO HOURS-DL.
041200     MOVE WS-CLS-AMOUNT-TL  TO AMOUNT-DL.
041300     MOVE WS-CLS-TICKETS-TL TO TICKETS-DL.
041400     WRITE UT-S-SUMRPT FROM DL-CLAUSE-DETAIL
041500         AFTER ADVANCING 1.
041600*
041700 410-EXIT.
041800     EXIT.
041900*
042000 500-PRSS-GRAND-TOTALS.
042100*
042200     MOVE SPACES TO GTL-GRAND-TOTALS.
042300     MOVE WS-GRAND-HOURS    TO HOURS-GTL.
042400     MOVE WS-GRAND-AMOUNT   TO AMOUNT-GTL.
042500     MOVE WS-GRAND-TICKETS  TO TICKETS-GTL.
042600     MOVE WS-HDR-SEL-CTR    TO INVOICES-GTL.
042700     WRITE UT-S-SUMRPT FROM GTL-GRAND-TOTALS
042800         AFTER ADVANCING 2.
042900*
043000 500-EXIT.
043100     EXIT.
043200*
043300 900-RETURN-SRTD-REC.
043400*
043500     RETURN SW-CLS-SORT-FILE INTO SW-CLS-SORT-WORK
043600         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
043700                GO TO 900-EXIT.
043800*
043900 900-EXIT.
044000     EXIT.
044100*
044200 900-DISPLAY-PROG-DIAG.
044300*
044400     DISPLAY '****     SUMMRPT RUNNING    ****'.
044500     MOVE 'INVOICE HEADERS READ                          ' TO
044600          DISP-MESSAGE.
044700     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
044800     DISPLAY DISPLAY-LINE.
044900     MOVE 'INVOICE HEADERS SELECTED                      ' TO
045000          DISP-MESSAGE.
045100     MOVE WS-HDR-SEL-CTR TO DISP-VALUE.
045200     DISPLAY DISPLAY-LINE.
045300     MOVE 'INVOICE LINES READ                            ' TO
045400          DISP-MESSAGE.
045500     MOVE WS-LINE-READ-CTR TO DISP-VALUE.
045600     DISPLAY DISPLAY-LINE.
045700     MOVE 'INVOICE LINES SELECTED                        ' TO
045800          DISP-MESSAGE.
045900     MOVE WS-LINE-SEL-CTR TO DISP-VALUE.
046000     DISPLAY DISPLAY-LINE.
046100     DISPLAY '****     SUMMRPT EOJ        ****'.
046200*
046300 900-EXIT.
046400     EXIT.
