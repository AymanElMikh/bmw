000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLSUTIL.
000300 AUTHOR.        K M PARKER.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  04-18-08.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  CLSUTIL
001100*
001200* CLAUSE UTILIZATION ANALYTICS REPORT.  LOADS THE ACTIVE LEGAL
001300* CLAUSES, THEN READS THE INVOICE LINE FILE (OPTIONALLY RESTRICTED
001400* TO THE INVOICES OF ONE BILLING PERIOD) AND ACCUMULATES HOURS,
001500* AMOUNT, AND A TICKET COUNT FOR EACH LINE WHOSE CLAUSE IS IN THE
001600* ACTIVE SET.  LINES THAT REFERENCE AN INACTIVE OR UNKNOWN CLAUSE
001700* ARE DROPPED FROM THE REPORT -- THEY ARE STILL ON THE LEDGER, BUT
001800* BILLING OPS DOES NOT WANT THEM IN THE UTILIZATION PICTURE.
001900*
002000* RUN CARD RECORD DESCRIPTION (UT-S-UTLPARM, 80 BYTES):
002100*     0    1
002200* ....5....0
002300* <BILLING-PERIOD>
002400*****************************************************************
002500*    CHANGE LOG                                                 *
002600*    04-18-08  KMP  INITIAL VERSION                              *
002700*    Y2K       ---  REVIEWED -- BILLING PERIOD IS YYYY-MM, OK     *
002800*    09-22-11  KMP  OPTIONAL BILLING PERIOD FILTER ADDED          *
002900*    03-09-14  DLK  CLAUSES-DEFINED / CLAUSES-USED COUNTS ADDED   *
003000*                   AT THE FOOT OF THE REPORT                    *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT UT-S-CLAUSES  ASSIGN TO UT-S-CLAUSES
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300*
004400     SELECT UT-S-UTLPARM  ASSIGN TO UT-S-UTLPARM
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700     SELECT UT-S-INVHDR   ASSIGN TO UT-S-INVHDR
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900*
005000     SELECT UT-S-INVLINE  ASSIGN TO UT-S-INVLINE
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300     SELECT UT-S-SUMRPT   ASSIGN TO UT-S-SUMRPT.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  UT-S-CLAUSES
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 82 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CLS-IN-REC.
006400 01  CLS-IN-REC.
006500     COPY CLSREC.
006600*
006700 FD  UT-S-UTLPARM
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS CTL-CARD-UTL.
007300 01  CTL-CARD-UTL.
007400     05  CTL-BILLING-PERIOD        PIC X(7).
007500     05  FILLER                    PIC X(73).
007600*
007700 FD  UT-S-INVHDR
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 102 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS INV-HDR-REC.
008300 01  INV-HDR-REC.
008400     COPY INVHDR.
008500*
008600 FD  UT-S-INVLINE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 96 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS INV-LINE-REC.
009200 01  INV-LINE-REC.
009300     COPY INVLINE.
009400*
009500 FD  UT-S-SUMRPT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RPT-OUTPUT-LINE.
010100 01  RPT-OUTPUT-LINE               PIC X(132).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  PROGRAM-INDICATOR-SWITCHES.
010600     05  WS-EOF-CLAUSES-SW         PIC X(3)   VALUE 'NO '.
010610         88  EOF-CLAUSES                          VALUE 'YES'.
010700     05  WS-EOF-INVHDR-SW          PIC X(3)   VALUE 'NO '.
010710         88  EOF-INVHDR                           VALUE 'YES'.
010800     05  WS-EOF-INVLINE-SW         PIC X(3)   VALUE 'NO '.
010810         88  EOF-INVLINE                          VALUE 'YES'.
010900     05  WS-FILTER-ACTIVE-SW       PIC X(3)   VALUE 'NO '.
010910         88  FILTER-IS-ACTIVE                     VALUE 'YES'.
011000*
011100 01  WS-ACCUMULATORS.
011200     05  WS-CLAUSE-READ-CTR        PIC 9(4) COMP VALUE ZERO.
011300     05  WS-HDR-READ-CTR           PIC 9(5) COMP VALUE ZERO.
011400     05  WS-LINE-READ-CTR          PIC 9(5) COMP VALUE ZERO.
011500     05  WS-LINE-USED-CTR          PIC 9(5) COMP VALUE ZERO.
011600     05  WS-CLAUSES-DEFINED        PIC 9(4) COMP VALUE ZERO.
011700     05  WS-CLAUSES-USED           PIC 9(4) COMP VALUE ZERO.
011800*
011900 01  WS-CTL-CARD-FLAT REDEFINES CTL-CARD-UTL
012000                              PIC X(80).
012100*
012200 01  WS-SEL-INVOICE-AREA.
012300     05  WS-SEL-INV-COUNT          PIC S9(4) COMP VALUE ZERO.
012400     05  WS-SEL-INV-MAX            PIC S9(4) COMP VALUE +500.
012500     05  WS-SEL-INV-ENTRY OCCURS 500 TIMES
012600                         INDEXED BY WS-SEL-INV-IDX
012700                                    PIC X(20).
012800*
012900     COPY CLSTBL.
013000*
013100 01  WS-CLAUSE-USE-AREA.
013200     05  WS-CLS-USE-ENTRY OCCURS 200 TIMES
013300                          INDEXED BY WS-USE-IDX.
013400         10  WS-CLS-USE-HOURS      PIC S9(7)V99  VALUE ZERO.
013500         10  WS-CLS-USE-AMOUNT     PIC S9(9)V99  VALUE ZERO.
013600         10  WS-CLS-USE-TICKETS    PIC 9(5) COMP VALUE ZERO.
013700*
013800 01  WS-CLAUSE-USE-FLAT REDEFINES WS-CLAUSE-USE-AREA
013900                                PIC X(80).
014000*
014100* REPORT LINES.
014200*
014300 01  HL-HEADER-1.
014400     05  FILLER            PIC X(1)   VALUE SPACES.
014500     05  FILLER            PIC X(24)  VALUE
014600                  'CLAUSE UTILIZATION      '.
014700     05  FILLER            PIC X(107) VALUE SPACES.
014750*
014760 01  HL-HEADER-1-FLAT REDEFINES HL-HEADER-1
014770                               PIC X(132).
014800*
014900 01  CL-COLUMN-LINE.
015000     05  FILLER            PIC X(1)   VALUE SPACES.
015100     05  FILLER            PIC X(24)  VALUE 'CLAUSE NAME'.
015200     05  FILLER            PIC X(3)   VALUE SPACES.
015300     05  FILLER            PIC X(9)   VALUE 'RATE'.
015400     05  FILLER            PIC X(4)   VALUE SPACES.
015500     05  FILLER            PIC X(8)   VALUE 'HOURS'.
015600     05  FILLER            PIC X(4)   VALUE SPACES.
015700     05  FILLER            PIC X(12)  VALUE 'AMOUNT'.
015800     05  FILLER            PIC X(4)   VALUE SPACES.
015900     05  FILLER            PIC X(7)   VALUE 'TICKETS'.
016000     05  FILLER            PIC X(56)  VALUE SPACES.
016100*
016200 01  DL-CLAUSE-DETAIL.
016300     05  FILLER            PIC X(1)   VALUE SPACES.
016400     05  CLS-NAME-DL       PIC X(30).
016500     05  RATE-DL           PIC Z,ZZZ,ZZ9.99.
016600     05  FILLER            PIC X(4)   VALUE SPACES.
016700     05  HOURS-DL          PIC ZZZZ9.99.
016800     05  FILLER            PIC X(4)   VALUE SPACES.
016900     05  AMOUNT-DL         PIC Z,ZZZ,ZZ9.99.
017000     05  FILLER            PIC X(4)   VALUE SPACES.
017100     05  TICKETS-DL        PIC ZZZZ9.
017200     05  FILLER            PIC X(52)  VALUE SPACES.
017300*
017400 01  GTL-GRAND-TOTALS.
017500     05  FILLER            PIC X(1)   VALUE SPACES.
017600     05  FILLER            PIC X(16)  VALUE 'CLAUSES DEFINED'.
017700     05  CLS-DEFINED-GTL   PIC ZZZZ9.
017800     05  FILLER            PIC X(6)   VALUE SPACES.
017900     05  FILLER            PIC X(13)  VALUE 'CLAUSES USED'.
018000     05  CLS-USED-GTL      PIC ZZZZ9.
018100     05  FILLER            PIC X(86)  VALUE SPACES.
018200*
018300 01  DISPLAY-LINE.
018400     05  DISP-MESSAGE              PIC X(45).
018500     05  DISP-VALUE                PIC ZZZZ9.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 000-MAINLINE SECTION.
019000*
019100     OPEN INPUT  UT-S-CLAUSES
019200                 UT-S-UTLPARM
019300                 UT-S-INVHDR
019400                 UT-S-INVLINE
019500          OUTPUT UT-S-SUMRPT.
019600     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
019700     PERFORM 110-LOAD-CLAUSE-TABLE THRU 110-EXIT.
019800     IF CTL-BILLING-PERIOD NOT EQUAL SPACES
019900        MOVE 'YES' TO WS-FILTER-ACTIVE-SW
020000        PERFORM 150-SELECT-INVOICE-HEADERS THRU 150-EXIT.
020100     PERFORM 200-ACCUMULATE-LINES THRU 200-EXIT.
020200     PERFORM 300-PRINT-REPORT THRU 300-EXIT.
020300     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
020400     CLOSE UT-S-CLAUSES
020500           UT-S-UTLPARM
020600           UT-S-INVHDR
020700           UT-S-INVLINE
020800           UT-S-SUMRPT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100*
021200 100-READ-CONTROL-CARD.
021300*
021400     MOVE SPACES TO CTL-CARD-UTL.
021500     READ UT-S-UTLPARM INTO CTL-CARD-UTL
021600         AT END CONTINUE.
021700*
021800 100-EXIT.
021900     EXIT.
022000*
022100 110-LOAD-CLAUSE-TABLE.
022200*
022300     MOVE ZERO TO CLS-TBL-COUNT.
022400     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
022500     PERFORM 117-ADD-CLAUSE-TO-TABLE THRU 117-EXIT
022600         UNTIL EOF-CLAUSES.
022700     MOVE CLS-TBL-COUNT TO WS-CLAUSES-DEFINED.
022800*
022900 110-EXIT.
023000     EXIT.
023100*
023200 115-READ-CLAUSE.
023300*
023400     READ UT-S-CLAUSES INTO CLS-IN-REC
023500         AT END MOVE 'YES' TO WS-EOF-CLAUSES-SW
023600                GO TO 115-EXIT.
023700     ADD 1 TO WS-CLAUSE-READ-CTR.
023800*
023900 115-EXIT.
024000     EXIT.
024100*
024200 117-ADD-CLAUSE-TO-TABLE.
024300*
024400     ADD 1 TO CLS-TBL-COUNT.
024500     IF CLS-TBL-COUNT NOT GREATER THAN CLS-TBL-MAX
024600        SET CLS-TBL-IDX TO CLS-TBL-COUNT
024700        SET WS-USE-IDX  TO CLS-TBL-COUNT
024800        MOVE CLS-CLAUSE-ID    TO CLS-TBL-ID (CLS-TBL-IDX)
024900        MOVE CLS-CLAUSE-NAME  TO CLS-TBL-NAME (CLS-TBL-IDX)
025000        MOVE CLS-UNIT-PRICE   TO CLS-TBL-PRICE (CLS-TBL-IDX)
025100        MOVE CLS-CURRENCY     TO CLS-TBL-CURRENCY (CLS-TBL-IDX)
025200        MOVE CLS-ACTIVE-FLAG  TO CLS-TBL-ACTIVE (CLS-TBL-IDX)
025300        MOVE ZERO TO WS-CLS-USE-HOURS (WS-USE-IDX)
025400                     WS-CLS-USE-AMOUNT (WS-USE-IDX)
025500        MOVE ZERO TO WS-CLS-USE-TICKETS (WS-USE-IDX).
025600     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
025700*
025800 117-EXIT.
025900     EXIT.
026000*
026100 150-SELECT-INVOICE-HEADERS.
026200*
026300     MOVE ZERO TO WS-SEL-INV-COUNT.
026400     PERFORM 155-READ-INVHDR THRU 155-EXIT
026500         UNTIL EOF-INVHDR.
026600*
026700 150-EXIT.
026800     EXIT.
026900*
027000 155-READ-INVHDR.
027100*
027200     READ UT-S-INVHDR INTO INV-HDR-REC
027300         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
027400                GO TO 155-EXIT.
027500     ADD 1 TO WS-HDR-READ-CTR.
027600     IF IHD-BILLING-PERIOD EQUAL CTL-BILLING-PERIOD
027700        ADD 1 TO WS-SEL-INV-COUNT
027800        IF WS-SEL-INV-COUNT NOT GREATER THAN WS-SEL-INV-MAX
027900           SET WS-SEL-INV-IDX TO WS-SEL-INV-COUNT
028000           MOVE IHD-INVOICE-ID TO
028100                WS-SEL-INV-ENTRY (WS-SEL-INV-IDX).
028200*
028300 155-EXIT.
028400     EXIT.
028500*
028600 200-ACCUMULATE-LINES.
028700*
028800     PERFORM 210-READ-INVLINE THRU 210-EXIT
028900         UNTIL EOF-INVLINE.
029000*
029100 200-EXIT.
029200     EXIT.
029300*
029400 210-READ-INVLINE.
029500*
029600     READ UT-S-INVLINE INTO INV-LINE-REC
029700         AT END MOVE 'YES' TO WS-EOF-INVLINE-SW
029800                GO TO 210-EXIT.
029900     ADD 1 TO WS-LINE-READ-CTR.
030000     IF FILTER-IS-ACTIVE
030100        PERFORM 215-CHECK-SELECTED THRU 215-EXIT
030200     ELSE
030300        PERFORM 220-ACCUM-IF-ACTIVE-CLAUSE THRU 220-EXIT.
030400*
030500 210-EXIT.
030600     EXIT.
030700*
030800 215-CHECK-SELECTED.
030900*
031000     SET WS-SEL-INV-IDX TO 1.
031100     SEARCH WS-SEL-INV-ENTRY
031200         AT END
031300             CONTINUE
031400         WHEN WS-SEL-INV-ENTRY (WS-SEL-INV-IDX) EQUAL
031500              ILN-INVOICE-ID
031600             PERFORM 220-ACCUM-IF-ACTIVE-CLAUSE THRU 220-EXIT.
031700*
031800 215-EXIT.
031900     EXIT.
032000*
032100 220-ACCUM-IF-ACTIVE-CLAUSE.
032200*
032300     SET CLS-TBL-IDX TO 1.
032400     SEARCH CLS-TBL-ENTRY
032500         AT END
032600             CONTINUE
032700         WHEN CLS-TBL-ID (CLS-TBL-IDX) EQUAL ILN-CLAUSE-ID
032800              AND CLS-TBL-IS-ACTIVE (CLS-TBL-IDX)
032900             SET WS-USE-IDX TO CLS-TBL-IDX
033000             ADD 1 TO WS-LINE-USED-CTR
033100             ADD ILN-HOURS-WORKED TO WS-CLS-USE-HOURS (WS-USE-IDX)
033200             ADD ILN-LINE-TOTAL   TO WS-CLS-USE-AMOUNT (WS-USE-IDX)
033300             ADD 1 TO WS-CLS-USE-TICKETS (WS-USE-IDX).
033400*
033500 220-EXIT.
033600     EXIT.
033700*
033800 300-PRINT-REPORT.
033900*
034000     MOVE SPACES TO HL-HEADER-1.
034100     WRITE UT-S-SUMRPT FROM HL-HEADER-1
034200         AFTER ADVANCING TOP-OF-FORM.
034300     WRITE UT-S-SUMRPT FROM CL-COLUMN-LINE
034400         AFTER ADVANCING 2.
034500     PERFORM 310-PRINT-CLAUSE-LINE THRU 310-EXIT
034600         VARYING CLS-TBL-IDX FROM 1 BY 1
034700         UNTIL CLS-TBL-IDX > CLS-TBL-COUNT.
034800     PERFORM 320-PRINT-GRAND-TOTALS THRU 320-EXIT.
034900*
035000 300-EXIT.
035100     EXIT.
035200*
035300 310-PRINT-CLAUSE-LINE.
035400*
035500     IF NOT CLS-TBL-IS-ACTIVE (CLS-TBL-IDX)
035600        GO TO 310-EXIT.
035700     SET WS-USE-IDX TO CLS-TBL-IDX.
035800     MOVE SPACES TO DL-CLAUSE-DETAIL.
035900     MOVE CLS-TBL-NAME (CLS-TBL-IDX)  TO CLS-NAME-DL.
036000     MOVE CLS-TBL-PRICE (CLS-TBL-IDX) TO RATE-DL.
036100     MOVE WS-CLS-USE-HOURS (WS-USE-IDX)   TO HOURS-DL.
036200     MOVE WS-CLS-USE-AMOUNT (WS-USE-IDX)  TO AMOUNT-DL.
036300     MOVE WS-CLS-USE-TICKETS (WS-USE-IDX) TO TICKETS-DL.
036400     IF WS-CLS-USE-TICKETS (WS-USE-IDX) GREATER THAN ZERO
036500        ADD 1 TO WS-CLAUSES-USED.
036600     WRITE UT-S-SUMRPT FROM DL-CLAUSE-DETAIL
036700         AFTER ADVANCING 1.
036900*
037000 310-EXIT.
037100     EXIT.
037200*
037300 320-PRINT-GRAND-TOTALS.
037400*
037500     MOVE SPACES TO GTL-GRAND-TOTALS.
037600     MOVE WS-CLAUSES-DEFINED TO CLS-DEFINED-GTL.
037700     MOVE WS-CLAUSES-USED    TO CLS-USED-GTL.
037800     WRITE UT-S-SUMRPT FROM GTL-GRAND-TOTALS
037900         AFTER ADVANCING 2.
038000*
038100 320-EXIT.
038200     EXIT.
038300*
038400 900-DISPLAY-PROG-DIAG.
038500*
038600     DISPLAY '****     CLSUTIL RUNNING    ****'.
038700     MOVE 'INVOICE LINES READ                            ' TO
038800          DISP-MESSAGE.
038900     MOVE WS-LINE-READ-CTR TO DISP-VALUE.
039000     DISPLAY DISPLAY-LINE.
039100     MOVE 'INVOICE LINES USED IN REPORT                  ' TO
039200          DISP-MESSAGE.
039300     MOVE WS-LINE-USED-CTR TO DISP-VALUE.
039400     DISPLAY DISPLAY-LINE.
039500     DISPLAY '****     CLSUTIL EOJ        ****'.
039600*
039700 900-EXIT.
039800     EXIT.
