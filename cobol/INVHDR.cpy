000100******************************************************************
000200*    INVHDR  --  INVOICE HEADER RECORD LAYOUT                     *
000300*    COPY MEMBER -- 102 BYTE RECORD, ONE PER INVOICE               *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    05-14-05  RJM  INITIAL INVOICE HEADER LAYOUT                 *
000700*    03-09-14  DLK  ADDED CREATED-BY FOR USER PERFORMANCE VIEW     *
000800******************************************************************
000900     05  IHD-INVOICE-ID            PIC X(20).
001000     05  IHD-PROJECT-NAME          PIC X(30).
001100     05  IHD-BILLING-PERIOD        PIC X(7).
001200     05  IHD-TOTAL-AMOUNT          PIC S9(10)V99.
001300     05  IHD-CURRENCY              PIC X(3).
001400     05  IHD-STATUS                PIC X(10).
001410         88  IHD-IS-DRAFT              VALUE 'DRAFT'.
001420         88  IHD-IS-SENT               VALUE 'SENT'.
001430         88  IHD-IS-PAID               VALUE 'PAID'.
001440         88  IHD-IS-CANCELLED          VALUE 'CANCELLED'.
001500     05  IHD-CREATED-BY            PIC X(10).
001600     05  FILLER                    PIC X(10).
