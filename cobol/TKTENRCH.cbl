000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TKTENRCH.
000300 AUTHOR.        R J MASON.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  02-11-03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM'S PROCEDURE INCLUDES
001300*                THE TICKET ENRICHMENT PASS OF THE LEGAL
001400*                BILLING CYCLE -- IT LOADS THE LEGAL CLAUSE
001500*                RATE TABLE, READS THE RAW TICKET FILE, APPLIES
001600*                THE OPTIONAL RUN-CARD FILTERS (STATUS, LABEL,
001700*                RESOLVED-DATE RANGE) AND MATCHES EACH SURVIVING
001800*                TICKET'S LABELS TO AN ACTIVE CLAUSE VIA THE
001900*                LGLMAP MAPPING ENGINE SUBROUTINE.
002000*
002100*          IT BASES ITS PROCESSING ON THE DAILY TICKET EXTRACT
002200*          FROM THE WORK-TRACKING SYSTEM.  NO CONTROL BREAK IS
002300*          REQUIRED -- EACH TICKET IS INDEPENDENT.
002400*
002500*   INPUT FILES            - CLAUSES, TICKET EXTRACT, RUN CARD
002600*   OUTPUT FILE PRODUCED    - ENRICHED TICKET FILE
002700******************************************************************
002800*    CHANGE LOG                                                  *
002900*    02-11-03  RJM  INITIAL VERSION                               *
003000*    08-17-06  RJM  CALLS LGLMAP INSTEAD OF IN-LINE MATCH LOGIC   *
003100*    01-05-09  DLK  ADDED RUN-CARD STATUS/LABEL/DATE FILTERS      *
003200*    06-30-09  DLK  DATE RANGE COMPARE DONE ON NUMERIC REDEFINE   *
003300*    09-22-11  KMP  RAISED CLAUSE TABLE MAX TO 200 (SEE CLSTBL)   *
003400*    Y2K       ---  REVIEWED -- RESOLVED-DATE IS YYYYMMDD, OK     *
003500*    03-09-14  DLK  DIAGNOSTIC COUNTS ADDED AT END OF JOB         *
003600*    07-08-17  SGP  WIDENED LABEL SEARCH TO THREE LABELS          *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT UT-S-CLAUSES ASSIGN TO UT-S-CLAUSES
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900*
005000     SELECT UT-S-ENRPARM ASSIGN TO UT-S-ENRPARM
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300     SELECT UT-S-TKTIN   ASSIGN TO UT-S-TKTIN
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600     SELECT UT-S-TKTOUT  ASSIGN TO UT-S-TKTOUT
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  UT-S-CLAUSES
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 82 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CLS-IN-REC.
006800 01  CLS-IN-REC.
006900     COPY CLSREC.
007000*
007100 FD  UT-S-ENRPARM
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CTL-CARD-ENR.
007700 01  CTL-CARD-ENR.
007800     05  CTL-STATUS-FILTER         PIC X(12).
007900     05  CTL-LABEL-FILTER          PIC X(20).
008000     05  CTL-DATE-FROM             PIC X(8).
008100     05  CTL-DATE-TO               PIC X(8).
008200     05  FILLER                    PIC X(32).
008300*
008400 FD  UT-S-TKTIN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 203 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS TKT-IN-REC.
009000 01  TKT-IN-REC.
009100     COPY TKTREC.
009200*
009300 FD  UT-S-TKTOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 203 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS TKT-OUT-REC.
009900 01  TKT-OUT-REC.
010000     COPY TKTREC.
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  PROGRAM-INDICATOR-SWITCHES.
010500     05  WS-EOF-TKTIN-SW           PIC X(3)   VALUE 'NO '.
010510         88  EOF-TKTIN                           VALUE 'YES'.
010600     05  WS-EOF-CLAUSES-SW         PIC X(3)   VALUE 'NO '.
010610         88  EOF-CLAUSES                         VALUE 'YES'.
010700     05  WS-KEEP-TICKET-SW         PIC X(3)   VALUE 'YES'.
010710         88  KEEP-TICKET                          VALUE 'YES'.
010720         88  DROP-TICKET                          VALUE 'NO '.
010800*
010900 01  WS-ACCUMULATORS.
011000     05  WS-CLAUSE-READ-CTR        PIC 9(4) COMP VALUE ZERO.
011100     05  WS-TICKET-READ-CTR        PIC 9(5) COMP VALUE ZERO.
011200     05  WS-TICKET-FILT-CTR        PIC 9(5) COMP VALUE ZERO.
011300     05  WS-TICKET-WRTN-CTR        PIC 9(5) COMP VALUE ZERO.
011400     05  WS-TICKET-MTCH-CTR        PIC 9(5) COMP VALUE ZERO.
011500     05  WS-TICKET-UNMT-CTR        PIC 9(5) COMP VALUE ZERO.
011600*
011700 01  WS-DATE-COMPARE-AREA.
011800     05  WS-CTL-DATE-FROM-X        PIC X(8)   VALUE SPACES.
011900     05  WS-CTL-DATE-FROM-N REDEFINES WS-CTL-DATE-FROM-X
012000                                   PIC 9(8).
012100     05  WS-CTL-DATE-TO-X          PIC X(8)   VALUE SPACES.
012200     05  WS-CTL-DATE-TO-N   REDEFINES WS-CTL-DATE-TO-X
012300                                   PIC 9(8).
012400     05  WS-RESOLVED-DATE-X        PIC X(8)   VALUE SPACES.
012500     05  WS-RESOLVED-DATE-N REDEFINES WS-RESOLVED-DATE-X
012600                                   PIC 9(8).
012700*
012800     COPY CLSTBL.
012900*
013000 01  LM-REQUEST-CODE               PIC X(5)   VALUE SPACES.
013100 01  LM-RESULT-AREA.
013200     05  LM-LINE-COST              PIC S9(8)V99 VALUE ZERO.
013300     05  LM-VALID-FLAG             PIC X(1)   VALUE SPACES.
013400     05  LM-ERROR-TEXT             PIC X(40)  VALUE SPACES.
013500     05  FILLER                    PIC X(5).
013600*
013700 01  DISPLAY-LINE.
013800     05  DISP-MESSAGE              PIC X(45).
013900     05  DISP-VALUE                PIC ZZZZ9.
014000*
014100 PROCEDURE DIVISION.
014200*
014300 000-MAINLINE SECTION.
014400*
014500     OPEN INPUT  UT-S-CLAUSES
014600                 UT-S-ENRPARM
014700                 UT-S-TKTIN
014800          OUTPUT UT-S-TKTOUT.
014900     PERFORM 150-READ-CONTROL-CARD THRU 150-EXIT.
015000     PERFORM 200-LOAD-CLAUSE-TABLE THRU 200-EXIT.
015100     PERFORM 800-READ-TICKET-IN THRU 800-EXIT.
015200     PERFORM 210-PROCESS-TICKET THRU 210-EXIT
015300         UNTIL EOF-TKTIN.
015400     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
015500     CLOSE UT-S-CLAUSES
015600           UT-S-ENRPARM
015700           UT-S-TKTIN
015800           UT-S-TKTOUT.
015900     MOVE ZERO TO RETURN-CODE.
016000     GOBACK.
016100*
016200 150-READ-CONTROL-CARD.
016300*
016400     MOVE SPACES TO CTL-CARD-ENR.
016500     READ UT-S-ENRPARM INTO CTL-CARD-ENR
016600         AT END CONTINUE.
016700     MOVE CTL-DATE-FROM TO WS-CTL-DATE-FROM-X.
016800     MOVE CTL-DATE-TO   TO WS-CTL-DATE-TO-X.
016900*
017000 150-EXIT.
017100     EXIT.
017200*
017300 200-LOAD-CLAUSE-TABLE.
017400*
017500     MOVE ZERO TO CLS-TBL-COUNT.
017600     PERFORM 205-READ-CLAUSE THRU 205-EXIT.
017700     PERFORM 207-ADD-CLAUSE-TO-TABLE THRU 207-EXIT
017800         UNTIL EOF-CLAUSES.
017900*
018000 200-EXIT.
018100     EXIT.
018200*
018300 205-READ-CLAUSE.
018400*
018500     READ UT-S-CLAUSES INTO CLS-IN-REC
018600         AT END MOVE 'YES' TO WS-EOF-CLAUSES-SW
018700                GO TO 205-EXIT.
018800     ADD 1 TO WS-CLAUSE-READ-CTR.
018900*
019000 205-EXIT.
019100     EXIT.
019200*
019300 207-ADD-CLAUSE-TO-TABLE.
019400*
019500     ADD 1 TO CLS-TBL-COUNT.
019600     IF CLS-TBL-COUNT NOT GREATER THAN CLS-TBL-MAX
019700        SET CLS-TBL-IDX TO CLS-TBL-COUNT
019800        MOVE CLS-CLAUSE-ID    TO CLS-TBL-ID (CLS-TBL-IDX)
019900        MOVE CLS-CLAUSE-NAME  TO CLS-TBL-NAME (CLS-TBL-IDX)
020000        MOVE CLS-UNIT-PRICE   TO CLS-TBL-PRICE (CLS-TBL-IDX)
020100        MOVE CLS-CURRENCY     TO CLS-TBL-CURRENCY (CLS-TBL-IDX)
020200        MOVE CLS-ACTIVE-FLAG  TO CLS-TBL-ACTIVE (CLS-TBL-IDX).
020300     PERFORM 205-READ-CLAUSE THRU 205-EXIT.
020400*
020500 207-EXIT.
020600     EXIT.
020700*
020800 210-PROCESS-TICKET.
020900*
021000     ADD 1 TO WS-TICKET-READ-CTR.
021100     PERFORM 215-APPLY-RUN-FILTERS THRU 215-EXIT.
021200     IF KEEP-TICKET
021300        MOVE 'MATCH' TO LM-REQUEST-CODE
021400        CALL 'LGLMAP' USING LM-REQUEST-CODE
021500                            TKT-IN-REC
021600                            CLS-TABLE-AREA
021700                            LM-RESULT-AREA
021800        MOVE TKT-IN-REC TO TKT-OUT-REC
021900        IF TKT-IS-BILLABLE IN TKT-OUT-REC
022000           ADD 1 TO WS-TICKET-MTCH-CTR
022100        ELSE
022200           ADD 1 TO WS-TICKET-UNMT-CTR
022300        WRITE UT-S-TKTOUT FROM TKT-OUT-REC
022400        ADD 1 TO WS-TICKET-WRTN-CTR
022500     ELSE
022600        ADD 1 TO WS-TICKET-FILT-CTR.
022700     PERFORM 800-READ-TICKET-IN THRU 800-EXIT.
022800*
022900 210-EXIT.
023000     EXIT.
023100*
023200 215-APPLY-RUN-FILTERS.
023300*
023400     MOVE 'YES' TO WS-KEEP-TICKET-SW.
023500     IF CTL-STATUS-FILTER NOT EQUAL SPACES
023600        AND TKT-STATUS NOT EQUAL CTL-STATUS-FILTER
023700        MOVE 'NO ' TO WS-KEEP-TICKET-SW.
023800     IF KEEP-TICKET AND CTL-LABEL-FILTER NOT EQUAL SPACES
023900        IF TKT-LABEL (1) NOT EQUAL CTL-LABEL-FILTER
024000           AND TKT-LABEL (2) NOT EQUAL CTL-LABEL-FILTER
024100           AND TKT-LABEL (3) NOT EQUAL CTL-LABEL-FILTER
024200           MOVE 'NO ' TO WS-KEEP-TICKET-SW.
024300     IF KEEP-TICKET AND
024400        (CTL-DATE-FROM NOT EQUAL SPACES OR
024500         CTL-DATE-TO   NOT EQUAL SPACES)
024600        PERFORM 220-APPLY-DATE-FILTER THRU 220-EXIT.
024700*
024800 215-EXIT.
024900     EXIT.
025000*
025100 220-APPLY-DATE-FILTER.
025200*
025300     IF TKT-RESOLVED-DATE EQUAL SPACES OR TKT-RESOLVED-DATE EQUAL
025400        ZEROS
025500        MOVE 'NO ' TO WS-KEEP-TICKET-SW
025600     ELSE
025700        MOVE TKT-RESOLVED-DATE TO WS-RESOLVED-DATE-X
025800        IF CTL-DATE-FROM NOT EQUAL SPACES AND
025900           WS-RESOLVED-DATE-N LESS THAN WS-CTL-DATE-FROM-N
026000           MOVE 'NO ' TO WS-KEEP-TICKET-SW
026100        ELSE
026200           IF CTL-DATE-TO NOT EQUAL SPACES AND
026300              WS-RESOLVED-DATE-N GREATER THAN WS-CTL-DATE-TO-N
026400              MOVE 'NO ' TO WS-KEEP-TICKET-SW.
026500*
026600 220-EXIT.
026700     EXIT.
026800*
026900 800-READ-TICKET-IN.
027000*
027100     READ UT-S-TKTIN INTO TKT-IN-REC
027200         AT END MOVE 'YES' TO WS-EOF-TKTIN-SW.
027300*
027400 800-EXIT.
027500     EXIT.
027600*
027700 900-DISPLAY-PROG-DIAG.
027800*
027900     DISPLAY '****     TKTENRCH RUNNING    ****'.
028000     MOVE 'TICKETS READ FROM EXTRACT                   ' TO
028100          DISP-MESSAGE.
028200     MOVE WS-TICKET-READ-CTR TO DISP-VALUE.
028300     DISPLAY DISPLAY-LINE.
028400     MOVE 'TICKETS DROPPED BY RUN-CARD FILTER           ' TO
028500          DISP-MESSAGE.
028600     MOVE WS-TICKET-FILT-CTR TO DISP-VALUE.
028700     DISPLAY DISPLAY-LINE.
028800     MOVE 'TICKETS WRITTEN TO ENRICHED OUTPUT           ' TO
028900          DISP-MESSAGE.
029000     MOVE WS-TICKET-WRTN-CTR TO DISP-VALUE.
029100     DISPLAY DISPLAY-LINE.
029200     MOVE 'TICKETS MATCHED TO AN ACTIVE CLAUSE          ' TO
029300          DISP-MESSAGE.
029400     MOVE WS-TICKET-MTCH-CTR TO DISP-VALUE.
029500     DISPLAY DISPLAY-LINE.
029600     MOVE 'TICKETS WITH NO MATCHING CLAUSE              ' TO
029700          DISP-MESSAGE.
029800     MOVE WS-TICKET-UNMT-CTR TO DISP-VALUE.
029900     DISPLAY DISPLAY-LINE.
030000     DISPLAY '****     TKTENRCH EOJ        ****'.
030100*
030200 900-EXIT.
030300     EXIT.
