000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVSTAT.
000300 AUTHOR.        S G PATEL.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  11-02-07.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  INVSTAT
001100*
001200* INVOICE STATISTICS ANALYTICS REPORT.  READS THE INVOICE HEADER
001300* FILE (OPTIONALLY RESTRICTED TO ONE CREATING USER) AND GROUPS
001400* THE HEADERS BY STATUS -- DRAFT, SENT, PAID, CANCELLED -- INTO A
001500* FOUR-ENTRY WORKING TABLE.  PRINTS A COUNT AND AMOUNT LINE PER
001600* STATUS PLUS GRAND TOTALS AND AN AVERAGE INVOICE AMOUNT (USER
001700* PERFORMANCE VIEW) ROUNDED HALF-UP, ZERO WHEN NO INVOICES WERE
001800* SELECTED.
001900*
002000* RUN CARD RECORD DESCRIPTION (UT-S-STATPARM, 80 BYTES):
002100*     0    1    1
002200* ....5....0....5
002300* <CREATED-BY>
002400*****************************************************************
002500*    CHANGE LOG                                                 *
002600*    11-02-07  SGP  INITIAL VERSION                              *
002700*    Y2K       ---  REVIEWED -- NO 2-DIGIT YEAR FIELDS IN USE     *
002800*    01-05-09  DLK  OPTIONAL CREATED-BY FILTER ADDED              *
002900*    03-09-14  DLK  AVERAGE INVOICE AMOUNT LINE ADDED AT          *
003000*                   REQUEST OF BILLING OPS                       *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT UT-S-STATPARM ASSIGN TO UT-S-STATPARM
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300*
004400     SELECT UT-S-INVHDR   ASSIGN TO UT-S-INVHDR
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700     SELECT UT-S-SUMRPT   ASSIGN TO UT-S-SUMRPT.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  UT-S-STATPARM
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 80 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS CTL-CARD-STAT.
005800 01  CTL-CARD-STAT.
005900     05  CTL-CREATED-BY            PIC X(10).
006000     05  FILLER                    PIC X(70).
006100*
006200 FD  UT-S-INVHDR
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 102 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS INV-HDR-REC.
006800 01  INV-HDR-REC.
006900     COPY INVHDR.
007000*
007100 FD  UT-S-SUMRPT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 132 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS RPT-OUTPUT-LINE.
007700 01  RPT-OUTPUT-LINE               PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  PROGRAM-INDICATOR-SWITCHES.
008200     05  WS-EOF-INVHDR-SW          PIC X(3)   VALUE 'NO '.
008210         88  EOF-INVHDR                           VALUE 'YES'.
008300*
008400 01  WS-ACCUMULATORS.
008500     05  WS-HDR-READ-CTR           PIC 9(5) COMP VALUE ZERO.
008600     05  WS-HDR-SEL-CTR            PIC 9(5) COMP VALUE ZERO.
008700     05  WS-GRAND-AMOUNT           PIC S9(10)V99 VALUE ZERO.
008800     05  WS-AVERAGE-AMOUNT         PIC S9(8)V99  VALUE ZERO.
008900     05  WS-STAT-SUB               PIC S9(4) COMP VALUE ZERO.
009000*
009100 01  WS-CTL-CARD-FLAT REDEFINES CTL-CARD-STAT
009200                              PIC X(80).
009300*
009400 01  WS-STATUS-TABLE.
009500     05  WS-STATUS-ENTRY OCCURS 4 TIMES
009600                         INDEXED BY WS-STAT-IDX.
009700         10  WS-STAT-CODE          PIC X(10).
009800         10  WS-STAT-COUNT         PIC 9(5) COMP.
009900         10  WS-STAT-AMOUNT        PIC S9(10)V99.
010000*
010100 01  WS-STATUS-TABLE-FLAT REDEFINES WS-STATUS-TABLE
010200                               PIC X(76).
010300*
010400 01  WS-LOAD-STATUS-CODES.
010500     05  FILLER            PIC X(10) VALUE 'DRAFT'.
010600     05  FILLER            PIC X(10) VALUE 'SENT'.
010700     05  FILLER            PIC X(10) VALUE 'PAID'.
010800     05  FILLER            PIC X(10) VALUE 'CANCELLED'.
010900*
011000 01  WS-LOAD-CODES-TBL REDEFINES WS-LOAD-STATUS-CODES.
011100     05  WS-LOAD-CODE OCCURS 4 TIMES PIC X(10).
011200*
011300* REPORT LINES.
011400*
011500 01  HL-HEADER-1.
011600     05  FILLER            PIC X(1)   VALUE SPACES.
011700     05  FILLER            PIC X(22)  VALUE
011800                  'INVOICE STATISTICS   '.
011900     05  FILLER            PIC X(109) VALUE SPACES.
012000*
012100 01  CL-COLUMN-LINE.
012200     05  FILLER            PIC X(1)   VALUE SPACES.
012300     05  FILLER            PIC X(10)  VALUE 'STATUS'.
012400     05  FILLER            PIC X(8)   VALUE SPACES.
012500     05  FILLER            PIC X(8)   VALUE 'COUNT'.
012600     05  FILLER            PIC X(8)   VALUE SPACES.
012700     05  FILLER            PIC X(12)  VALUE 'AMOUNT'.
012800     05  FILLER            PIC X(85)  VALUE SPACES.
012900*
013000 01  DL-STATUS-DETAIL.
013100     05  FILLER            PIC X(1)   VALUE SPACES.
013200     05  STATUS-DL         PIC X(10).
013300     05  FILLER            PIC X(8)   VALUE SPACES.
013400     05  COUNT-DL          PIC ZZZZ9.
013500     05  FILLER            PIC X(11)  VALUE SPACES.
013600     05  AMOUNT-DL         PIC Z,ZZZ,ZZZ,ZZ9.99.
013700     05  FILLER            PIC X(81)  VALUE SPACES.
013800*
013900 01  GTL-GRAND-TOTAL.
014000     05  FILLER            PIC X(1)   VALUE SPACES.
014100     05  FILLER            PIC X(14)  VALUE 'GRAND TOTALS'.
014200     05  FILLER            PIC X(5)   VALUE SPACES.
014300     05  COUNT-GTL         PIC ZZZZ9.
014400     05  FILLER            PIC X(11)  VALUE SPACES.
014500     05  AMOUNT-GTL        PIC Z,ZZZ,ZZZ,ZZ9.99.
014600     05  FILLER            PIC X(80)  VALUE SPACES.
014700*
014800 01  AVL-AVERAGE-LINE.
014900     05  FILLER            PIC X(1)   VALUE SPACES.
015000     05  FILLER            PIC X(22)  VALUE
015100                  'AVERAGE INVOICE AMOUNT'.
015200     05  FILLER            PIC X(7)   VALUE SPACES.
015300     05  AVERAGE-AVL       PIC Z,ZZZ,ZZ9.99.
015400     05  FILLER            PIC X(90)  VALUE SPACES.
015500*
015600 01  DISPLAY-LINE.
015700     05  DISP-MESSAGE              PIC X(45).
015800     05  DISP-VALUE                PIC ZZZZ9.
015900*
016000 PROCEDURE DIVISION.
016100*
016200 000-MAINLINE SECTION.
016300*
016400     OPEN INPUT  UT-S-STATPARM
016500                 UT-S-INVHDR
016600          OUTPUT UT-S-SUMRPT.
016700     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
016800     PERFORM 110-LOAD-STATUS-TABLE THRU 110-EXIT.
016900     PERFORM 200-SELECT-INVOICE-HEADERS THRU 200-EXIT.
017000     PERFORM 300-PRINT-REPORT THRU 300-EXIT.
017100     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
017200     CLOSE UT-S-STATPARM
017300           UT-S-INVHDR
017400           UT-S-SUMRPT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700*
017800 100-READ-CONTROL-CARD.
017900*
018000     MOVE SPACES TO CTL-CARD-STAT.
018100     READ UT-S-STATPARM INTO CTL-CARD-STAT
018200         AT END CONTINUE.
018300*
018400 100-EXIT.
018500     EXIT.
018600*
018700 110-LOAD-STATUS-TABLE.
018800*
018900     PERFORM 115-INIT-STATUS-ENTRY THRU 115-EXIT
019000         VARYING WS-STAT-SUB FROM 1 BY 1
019100         UNTIL WS-STAT-SUB > 4.
019200*
019300 110-EXIT.
019400     EXIT.
019500*
019600 115-INIT-STATUS-ENTRY.
019700*
019800     SET WS-STAT-IDX TO WS-STAT-SUB.
019900     MOVE WS-LOAD-CODE (WS-STAT-SUB) TO WS-STAT-CODE (WS-STAT-IDX).
020000     MOVE ZERO TO WS-STAT-COUNT (WS-STAT-IDX)
020100                  WS-STAT-AMOUNT (WS-STAT-IDX).
020200*
020300 115-EXIT.
020400     EXIT.
020500*
020600 200-SELECT-INVOICE-HEADERS.
020700*
020800     PERFORM 210-READ-INVHDR THRU 210-EXIT
020900         UNTIL EOF-INVHDR.
021000*
021100 200-EXIT.
021200     EXIT.
021300*
021400 210-READ-INVHDR.
021500*
021600     READ UT-S-INVHDR INTO INV-HDR-REC
021700         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
021800                GO TO 210-EXIT.
021900     ADD 1 TO WS-HDR-READ-CTR.
022000     IF CTL-CREATED-BY EQUAL SPACES OR
022100        IHD-CREATED-BY EQUAL CTL-CREATED-BY
022200        PERFORM 220-ACCUM-BY-STATUS THRU 220-EXIT.
022300*
022400 210-EXIT.
022500     EXIT.
022600*
022700 220-ACCUM-BY-STATUS.
022800*
022900     ADD 1 TO WS-HDR-SEL-CTR.
023000     ADD IHD-TOTAL-AMOUNT TO WS-GRAND-AMOUNT.
023100     SET WS-STAT-IDX TO 1.
023200     SEARCH WS-STATUS-ENTRY
023300         AT END
023400             DISPLAY '** WARNING ** UNKNOWN STATUS ON INVOICE '
023500                     IHD-INVOICE-ID
023600         WHEN WS-STAT-CODE (WS-STAT-IDX) EQUAL IHD-STATUS
023700             ADD 1 TO WS-STAT-COUNT (WS-STAT-IDX)
023800             ADD IHD-TOTAL-AMOUNT TO WS-STAT-AMOUNT (WS-STAT-IDX).
023900*
024000 220-EXIT.
024100     EXIT.
024200*
024300 300-PRINT-REPORT.
024400*
024500     MOVE SPACES TO HL-HEADER-1.
024600     WRITE UT-S-SUMRPT FROM HL-HEADER-1
024700         AFTER ADVANCING TOP-OF-FORM.
024800     WRITE UT-S-SUMRPT FROM CL-COLUMN-LINE
024900         AFTER ADVANCING 2.
025000     PERFORM 310-PRINT-STATUS-LINE THRU 310-EXIT
025100         VARYING WS-STAT-SUB FROM 1 BY 1
025200         UNTIL WS-STAT-SUB > 4.
025300     PERFORM 320-PRINT-GRAND-TOTAL THRU 320-EXIT.
025400     PERFORM 330-PRINT-AVERAGE THRU 330-EXIT.
025500*
025600 300-EXIT.
025700     EXIT.
025800*
025900 310-PRINT-STATUS-LINE.
026000*
026100     SET WS-STAT-IDX TO WS-STAT-SUB.
026200     MOVE SPACES TO DL-STATUS-DETAIL.
026300     MOVE WS-STAT-CODE (WS-STAT-IDX)   TO STATUS-DL.
026400     MOVE WS-STAT-COUNT (WS-STAT-IDX)  TO COUNT-DL.
026500     MOVE WS-STAT-AMOUNT (WS-STAT-IDX) TO AMOUNT-DL.
026600     WRITE UT-S-SUMRPT FROM DL-STATUS-DETAIL
026700         AFTER ADVANCING 1.
026800*
026900 310-EXIT.
027000     EXIT.
027100*
027200 320-PRINT-GRAND-TOTAL.
027300*
027400     MOVE SPACES TO GTL-GRAND-TOTAL.
027500     MOVE WS-HDR-SEL-CTR  TO COUNT-GTL.
027600     MOVE WS-GRAND-AMOUNT TO AMOUNT-GTL.
027700     WRITE UT-S-SUMRPT FROM GTL-GRAND-TOTAL
027800         AFTER ADVANCING 2.
027900*
028000 320-EXIT.
028100     EXIT.
028200*
028300 330-PRINT-AVERAGE.
028400*
028500     MOVE ZERO TO WS-AVERAGE-AMOUNT.
028600     IF WS-HDR-SEL-CTR GREATER THAN ZERO
028700        COMPUTE WS-AVERAGE-AMOUNT ROUNDED =
028800                WS-GRAND-AMOUNT / WS-HDR-SEL-CTR.
028900     MOVE SPACES TO AVL-AVERAGE-LINE.
029000     MOVE WS-AVERAGE-AMOUNT TO AVERAGE-AVL.
029100     WRITE UT-S-SUMRPT FROM AVL-AVERAGE-LINE
029200         AFTER ADVANCING 1.
029300*
029400 330-EXIT.
029500     EXIT.
029600*
029700 900-DISPLAY-PROG-DIAG.
029800*
029900     DISPLAY '****     INVSTAT RUNNING    ****'.
030000     MOVE 'INVOICE HEADERS READ                          ' TO
030100          DISP-MESSAGE.
030200     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
030300     DISPLAY DISPLAY-LINE.
030400     MOVE 'INVOICE HEADERS SELECTED                      ' TO
030500          DISP-MESSAGE.
030600     MOVE WS-HDR-SEL-CTR TO DISP-VALUE.
030700     DISPLAY DISPLAY-LINE.
030800     DISPLAY '****     INVSTAT EOJ        ****'.
030900*
031000 900-EXIT.
031100     EXIT.
