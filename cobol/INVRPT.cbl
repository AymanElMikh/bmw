000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVRPT.
000300 AUTHOR.        D L KOWALSKI.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  06-02-05.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  INVRPT
001100*
001200* THIS PROGRAM PRINTS THE INVOICE EXPORT REPORT FOR ONE INVOICE.
001300* THE INVOICE ID TO PRINT COMES FROM A ONE-CARD RUN PARM.  THE
001400* PROGRAM SCANS INVOICE-HDR FOR THE MATCHING HEADER, THEN SCANS
001500* INVOICE-LINES FOR ALL LINES CARRYING THAT INVOICE ID, LOOKING
001600* UP EACH LINE'S CLAUSE NAME IN THE CLAUSE TABLE (FALLING BACK TO
001700* THE BARE CLAUSE ID WHEN THE CLAUSE IS NOT ON FILE).
001800*
001900* RUN CARD RECORD DESCRIPTION (UT-S-RPTPARM, 80 BYTES):
002000*     0    1    1    2
002100* ....5....0....5....0
002200* <INVOICE ID-------->
002300*****************************************************************
002400*    CHANGE LOG                                                 *
002500*    06-02-05  RJM  INITIAL VERSION                              *
002600*    01-05-09  DLK  CLAUSE NAME LOOKUP ADDED, FALLS BACK TO ID   *
002700*    Y2K       ---  REVIEWED -- BILLING PERIOD IS YYYY-MM, OK    *
002800*    09-22-11  KMP  INVOICE NOT FOUND NOW ENDS THE RUN CLEANLY   *
002900*    03-09-14  DLK  DIAGNOSTIC COUNTS ADDED AT END OF JOB        *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*
004000     SELECT UT-S-CLAUSES ASSIGN TO UT-S-CLAUSES
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200*
004300     SELECT UT-S-RPTPARM ASSIGN TO UT-S-RPTPARM
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500*
004600     SELECT UT-S-INVHDR  ASSIGN TO UT-S-INVHDR
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900     SELECT UT-S-INVLINE ASSIGN TO UT-S-INVLINE
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200     SELECT UT-S-INVRPT  ASSIGN TO UT-S-INVRPT.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  UT-S-CLAUSES
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 82 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS CLS-IN-REC.
006300 01  CLS-IN-REC.
006400     COPY CLSREC.
006500*
006600 FD  UT-S-RPTPARM
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 80 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CTL-CARD-RPT.
007200 01  CTL-CARD-RPT.
007300     05  CTL-INVOICE-ID            PIC X(20).
007400     05  FILLER                    PIC X(60).
007410 01  CTL-CARD-RPT-FLAT REDEFINES CTL-CARD-RPT
007420                                 PIC X(80).
007500*
007600 FD  UT-S-INVHDR
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 102 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS INV-HDR-REC.
008200 01  INV-HDR-REC.
008300     COPY INVHDR.
008400*
008500 FD  UT-S-INVLINE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 96 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS INV-LINE-REC.
009100 01  INV-LINE-REC.
009200     COPY INVLINE.
009300*
009400 FD  UT-S-INVRPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RPT-OUTPUT-LINE.
010000 01  RPT-OUTPUT-LINE               PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  PROGRAM-INDICATOR-SWITCHES.
010500     05  WS-EOF-CLAUSES-SW         PIC X(3)   VALUE 'NO '.
010510         88  EOF-CLAUSES                          VALUE 'YES'.
010600     05  WS-EOF-INVHDR-SW          PIC X(3)   VALUE 'NO '.
010610         88  EOF-INVHDR                           VALUE 'YES'.
010700     05  WS-EOF-INVLINE-SW         PIC X(3)   VALUE 'NO '.
010710         88  EOF-INVLINE                          VALUE 'YES'.
010800     05  WS-HEADER-FOUND-SW        PIC X(3)   VALUE 'NO '.
010810         88  HEADER-FOUND                         VALUE 'YES'.
010900*
011000 01  WS-ACCUMULATORS.
011100     05  WS-CLAUSE-READ-CTR        PIC 9(4) COMP VALUE ZERO.
011200     05  WS-HDR-READ-CTR           PIC 9(5) COMP VALUE ZERO.
011300     05  WS-LINE-READ-CTR          PIC 9(5) COMP VALUE ZERO.
011400     05  WS-LINE-PRTD-CTR          PIC 9(5) COMP VALUE ZERO.
011500     05  WS-LINES-USED             PIC 9(3) COMP VALUE ZERO.
011600     05  WS-LINE-SPACING           PIC 9(1) COMP VALUE 1.
011700     05  WS-LINES-PER-PAGE         PIC 9(3) COMP VALUE 55.
011800     05  WS-TOTAL-AMOUNT           PIC S9(10)V99 VALUE ZERO.
011900*
012000     COPY CLSTBL.
012100*
012200* REPORT LINES.
012300*
012400 01  HL-HEADER-1.
012500     05  FILLER            PIC X(1)   VALUE SPACES.
012600     05  FILLER            PIC X(13)  VALUE 'INVOICE NO. '.
012700     05  HDR-INVOICE-ID-H1 PIC X(20).
012800     05  FILLER            PIC X(98)  VALUE SPACES.
012810 01  HL-HEADER-1-FLAT REDEFINES HL-HEADER-1
012820                                PIC X(132).
012900*
013000 01  HL-HEADER-2.
013100     05  FILLER            PIC X(1)   VALUE SPACES.
013200     05  FILLER            PIC X(9)   VALUE 'PROJECT: '.
013300     05  HDR-PROJECT-H2    PIC X(30).
013400     05  FILLER            PIC X(9)   VALUE 'PERIOD: '.
013500     05  HDR-PERIOD-H2     PIC X(7).
013600     05  FILLER            PIC X(9)   VALUE 'STATUS: '.
013700     05  HDR-STATUS-H2     PIC X(10).
013800     05  FILLER            PIC X(57)  VALUE SPACES.
013900*
014000 01  CL-COLUMN-LINE.
014100     05  FILLER            PIC X(1)   VALUE SPACES.
014200     05  FILLER            PIC X(10)  VALUE 'TICKET ID '.
014300     05  FILLER            PIC X(4)   VALUE SPACES.
014400     05  FILLER            PIC X(30)  VALUE 'CLAUSE NAME'.
014500     05  FILLER            PIC X(2)   VALUE SPACES.
014600     05  FILLER            PIC X(8)   VALUE 'HOURS'.
014700     05  FILLER            PIC X(4)   VALUE SPACES.
014800     05  FILLER            PIC X(10)  VALUE 'RATE'.
014900     05  FILLER            PIC X(4)   VALUE SPACES.
015000     05  FILLER            PIC X(12)  VALUE 'TOTAL'.
015100     05  FILLER            PIC X(47)  VALUE SPACES.
015200*
015300 01  DL-DETAIL.
015400     05  FILLER            PIC X(1)   VALUE SPACES.
015500     05  TKT-ID-DL         PIC X(10).
015600     05  FILLER            PIC X(4)   VALUE SPACES.
015700     05  CLS-NAME-DL       PIC X(30).
015800     05  FILLER            PIC X(2)   VALUE SPACES.
015900     05  HOURS-DL          PIC ZZZ9.99.
016000     05  FILLER            PIC X(4)   VALUE SPACES.
016100     05  RATE-DL           PIC Z,ZZZ,ZZ9.99.
016200     05  FILLER            PIC X(4)   VALUE SPACES.
016300     05  TOTAL-DL          PIC Z,ZZZ,ZZ9.99.
016400     05  FILLER            PIC X(46)  VALUE SPACES.
016410 01  DL-DETAIL-FLAT REDEFINES DL-DETAIL
016420                              PIC X(132).
016500*
016600 01  TL-GRAND-TOTAL.
016700     05  FILLER            PIC X(1)   VALUE SPACES.
016800     05  FILLER            PIC X(7)   VALUE 'TOTAL: '.
016900     05  TOTAL-TL          PIC Z,ZZZ,ZZZ,ZZ9.99.
017000     05  FILLER            PIC X(1)   VALUE SPACES.
017100     05  CURRENCY-TL       PIC X(3).
017200     05  FILLER            PIC X(104) VALUE SPACES.
017300*
017400 01  DISPLAY-LINE.
017500     05  DISP-MESSAGE              PIC X(45).
017600     05  DISP-VALUE                PIC ZZZZ9.
017700*
017800 PROCEDURE DIVISION.
017900*
018000 000-MAINLINE SECTION.
018100*
018200     OPEN INPUT  UT-S-CLAUSES
018300                 UT-S-RPTPARM
018400                 UT-S-INVHDR
018500                 UT-S-INVLINE
018600          OUTPUT UT-S-INVRPT.
018700     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
018800     PERFORM 110-LOAD-CLAUSE-TABLE THRU 110-EXIT.
018900     PERFORM 120-FIND-INVOICE-HEADER THRU 120-EXIT.
019000     IF HEADER-FOUND
019100        PERFORM 200-PRINT-REPORT THRU 200-EXIT
019200     ELSE
019300        DISPLAY 'INVOICE ' CTL-INVOICE-ID ' NOT ON FILE'.
019400     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
019500     CLOSE UT-S-CLAUSES
019600           UT-S-RPTPARM
019700           UT-S-INVHDR
019800           UT-S-INVLINE
019900           UT-S-INVRPT.
020000     MOVE ZERO TO RETURN-CODE.
020100     GOBACK.
020200*
020300 100-READ-CONTROL-CARD.
020400*
020500     MOVE SPACES TO CTL-CARD-RPT.
020600     READ UT-S-RPTPARM INTO CTL-CARD-RPT
020700         AT END CONTINUE.
020800*
020900 100-EXIT.
021000     EXIT.
021100*
021200 110-LOAD-CLAUSE-TABLE.
021300*
021400     MOVE ZERO TO CLS-TBL-COUNT.
021500     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
021600     PERFORM 117-ADD-CLAUSE-TO-TABLE THRU 117-EXIT
021700         UNTIL EOF-CLAUSES.
021800*
021900 110-EXIT.
022000     EXIT.
022100*
022200 115-READ-CLAUSE.
022300*
022400     READ UT-S-CLAUSES INTO CLS-IN-REC
022500         AT END MOVE 'YES' TO WS-EOF-CLAUSES-SW
022600                GO TO 115-EXIT.
022700     ADD 1 TO WS-CLAUSE-READ-CTR.
022800*
022900 115-EXIT.
023000     EXIT.
023100*
023200 117-ADD-CLAUSE-TO-TABLE.
023300*
023400     ADD 1 TO CLS-TBL-COUNT.
023500     IF CLS-TBL-COUNT NOT GREATER THAN CLS-TBL-MAX
023600        SET CLS-TBL-IDX TO CLS-TBL-COUNT
023700        MOVE CLS-CLAUSE-ID    TO CLS-TBL-ID (CLS-TBL-IDX)
023800        MOVE CLS-CLAUSE-NAME  TO CLS-TBL-NAME (CLS-TBL-IDX)
023900        MOVE CLS-UNIT-PRICE   TO CLS-TBL-PRICE (CLS-TBL-IDX)
024000        MOVE CLS-CURRENCY     TO CLS-TBL-CURRENCY (CLS-TBL-IDX)
024100        MOVE CLS-ACTIVE-FLAG  TO CLS-TBL-ACTIVE (CLS-TBL-IDX).
024200     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
024300*
024400 117-EXIT.
024500     EXIT.
024600*
024700 120-FIND-INVOICE-HEADER.
024800*
024900     PERFORM 125-READ-INVHDR THRU 125-EXIT
025000         UNTIL EOF-INVHDR OR HEADER-FOUND.
025100*
025200 120-EXIT.
025300     EXIT.
025400*
025500 125-READ-INVHDR.
025600*
025700     READ UT-S-INVHDR INTO INV-HDR-REC
025800         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
025900                GO TO 125-EXIT.
026000     ADD 1 TO WS-HDR-READ-CTR.
026100     IF IHD-INVOICE-ID EQUAL CTL-INVOICE-ID
026200        MOVE 'YES' TO WS-HEADER-FOUND-SW.
026300*
026400 125-EXIT.
026500     EXIT.
026600*
026700 200-PRINT-REPORT.
026800*
026900     MOVE ZERO TO WS-LINES-USED.
027000     PERFORM 210-PRINT-HEADINGS THRU 210-EXIT.
027100     PERFORM 220-READ-INVLINE THRU 220-EXIT.
027200     PERFORM 230-PRINT-LINE THRU 230-EXIT
027300         UNTIL EOF-INVLINE.
027400     PERFORM 250-PRINT-GRAND-TOTAL THRU 250-EXIT.
027500*
027600 200-EXIT.
027700     EXIT.
027800*
027900 210-PRINT-HEADINGS.
028000*
028100     MOVE SPACES TO HL-HEADER-1.
028200     MOVE CTL-INVOICE-ID      TO HDR-INVOICE-ID-H1.
028300     WRITE UT-S-INVRPT FROM HL-HEADER-1
028400         AFTER ADVANCING TOP-OF-FORM.
028500     MOVE SPACES TO HL-HEADER-2.
028600     MOVE IHD-PROJECT-NAME    TO HDR-PROJECT-H2.
028700     MOVE IHD-BILLING-PERIOD  TO HDR-PERIOD-H2.
028800     MOVE IHD-STATUS          TO HDR-STATUS-H2.
028900     WRITE UT-S-INVRPT FROM HL-HEADER-2
029000         AFTER ADVANCING 1.
029100     WRITE UT-S-INVRPT FROM CL-COLUMN-LINE
029200         AFTER ADVANCING 2.
029300     MOVE 4 TO WS-LINES-USED.
029400*
029500 210-EXIT.
029600     EXIT.
029700*
029800 220-READ-INVLINE.
029900*
030000     READ UT-S-INVLINE INTO INV-LINE-REC
030100         AT END MOVE 'YES' TO WS-EOF-INVLINE-SW
030200                GO TO 220-EXIT.
030300     ADD 1 TO WS-LINE-READ-CTR.
030400     IF ILN-INVOICE-ID NOT EQUAL CTL-INVOICE-ID
030500        GO TO 220-READ-INVLINE.
030600*
030700 220-EXIT.
030800     EXIT.
030900*
031000 230-PRINT-LINE.
031100*
031200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
031300        PERFORM 210-PRINT-HEADINGS THRU 210-EXIT.
031400     MOVE SPACES TO DL-DETAIL.
031500     MOVE ILN-TICKET-ID       TO TKT-ID-DL.
031600     PERFORM 235-LOOKUP-CLAUSE-NAME THRU 235-EXIT.
031700     MOVE ILN-HOURS-WORKED    TO HOURS-DL.
031800     MOVE ILN-UNIT-PRICE      TO RATE-DL.
031900     MOVE ILN-LINE-TOTAL      TO TOTAL-DL.
032000     ADD ILN-LINE-TOTAL       TO WS-TOTAL-AMOUNT.
032100     ADD 1                    TO WS-LINE-PRTD-CTR.
032200     WRITE UT-S-INVRPT FROM DL-DETAIL
032300         AFTER ADVANCING 1.
032400     ADD 1 TO WS-LINES-USED.
032500     PERFORM 220-READ-INVLINE THRU 220-EXIT.
032600*
032700 230-EXIT.
032800     EXIT.
032900*
033000 235-LOOKUP-CLAUSE-NAME.
033100*
033200     SET CLS-TBL-IDX TO 1.
033300     SEARCH CLS-TBL-ENTRY
033400         AT END MOVE ILN-CLAUSE-ID TO CLS-NAME-DL
033500         WHEN CLS-TBL-ID (CLS-TBL-IDX) EQUAL ILN-CLAUSE-ID
033600              MOVE CLS-TBL-NAME (CLS-TBL-IDX) TO CLS-NAME-DL.
033700*
034000 235-EXIT.
034100     EXIT.
034200*
034300 250-PRINT-GRAND-TOTAL.
034400*
034500     MOVE SPACES TO TL-GRAND-TOTAL.
034600     MOVE WS-TOTAL-AMOUNT     TO TOTAL-TL.
034700     MOVE IHD-CURRENCY        TO CURRENCY-TL.
034800     WRITE UT-S-INVRPT FROM TL-GRAND-TOTAL
034900         AFTER ADVANCING 2.
035000*
035100 250-EXIT.
035200     EXIT.
035300*
035400 900-DISPLAY-PROG-DIAG.
035500*
035600     DISPLAY '****     INVRPT RUNNING    ****'.
035700     MOVE 'INVOICE HEADERS SCANNED                      ' TO
035800          DISP-MESSAGE.
035900     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
036000     DISPLAY DISPLAY-LINE.
036100     MOVE 'INVOICE LINES READ                            ' TO
036200          DISP-MESSAGE.
036300     MOVE WS-LINE-READ-CTR TO DISP-VALUE.
036400     DISPLAY DISPLAY-LINE.
036500     MOVE 'INVOICE LINES PRINTED                         ' TO
036600          DISP-MESSAGE.
036700     MOVE WS-LINE-PRTD-CTR TO DISP-VALUE.
036800     DISPLAY DISPLAY-LINE.
036900     DISPLAY '****     INVRPT EOJ        ****'.
037000*
037100 900-EXIT.
037200     EXIT.
