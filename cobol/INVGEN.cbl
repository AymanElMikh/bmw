000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVGEN.
000300 AUTHOR.        D L KOWALSKI.
000400 INSTALLATION.  BILLING SYSTEMS -- LEGAL BILLING.
000500 DATE-WRITTEN.  05-14-05.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  INVGEN
001100*
001200* THIS PROGRAM BUILDS ONE INVOICE FOR A PROJECT AND BILLING
001300* PERIOD FROM THE ENRICHED TICKET FILE.  PROCESSING IS
001400* CONTROLLED BY A RUN CARD CARRYING THE PROJECT NAME, BILLING
001500* PERIOD AND CREATING USER.
001600*
001700* RUN CARD RECORD DESCRIPTION (UT-S-GENPARM, 80 BYTES):
001800*     0    1    1    2    2    3    3    4    4    5    5
001900* ....5....0....5....0....5....0....5....0....5....0....5
002000* <PROJECT NAME--------------><PERIOD-><CREATED-BY>
002100*
002200* EACH ENRICHED TICKET IS PASSED TO THE LGLMAP MAPPING ENGINE
002300* (REQUEST 'VALID') FOR THE FOUR VALIDATION CHECKS PLUS THE
002400* NOT-BILLABLE CHECK.  VALID TICKETS BECOME INVOICE LINES IN
002500* INPUT ORDER; THE RUNNING TOTAL OF THEIR BILLABLE AMOUNTS
002600* BECOMES THE INVOICE HEADER TOTAL.  NO VALID TICKETS MEANS NO
002700* INVOICE IS WRITTEN AT ALL.
002800*****************************************************************
002900*    CHANGE LOG                                                 *
003000*    05-14-05  RJM  INITIAL VERSION                              *
003100*    08-17-06  RJM  VALIDATION MOVED INTO LGLMAP (REQUEST VALID) *
003200*    01-05-09  DLK  INVOICE ID SEQUENCE DERIVED FROM EXISTING    *
003300*                   HEADERS FOR THE SAME BILLING PERIOD          *
003400*    06-30-09  DLK  LINE TOTAL TAKEN AS-IS FROM ENRICHED AMOUNT, *
003500*                   HEADER TOTAL IS THE EXACT SUM, NOT RE-ROUNDED*
003600*    Y2K       ---  REVIEWED -- BILLING PERIOD IS YYYY-MM, OK    *
003700*    09-22-11  KMP  ZERO VALID TICKETS NOW ABENDS NO OUTPUT FILES*
003800*    03-09-14  DLK  DIAGNOSTIC COUNTS ADDED AT END OF JOB        *
003900*    11-02-15  SGP  PRICES NOW TAKEN FROM THE CLAUSE TABLE LOAD  *
004000*                   RATHER THAN LEFT BLANK ON THE INVOICE LINE  *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT UT-S-CLAUSES ASSIGN TO UT-S-CLAUSES
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300*
005400     SELECT UT-S-GENPARM ASSIGN TO UT-S-GENPARM
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700     SELECT UT-S-TKTOUT  ASSIGN TO UT-S-TKTOUT
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000     SELECT UT-S-INVHDR  ASSIGN TO UT-S-INVHDR
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-INVHDR-STATUS.
006300*
006400     SELECT UT-S-INVLINE ASSIGN TO UT-S-INVLINE
006500            ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  UT-S-CLAUSES
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 82 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS CLS-IN-REC.
007600 01  CLS-IN-REC.
007700     COPY CLSREC.
007800*
007900 FD  UT-S-GENPARM
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CTL-CARD-GEN.
008500 01  CTL-CARD-GEN.
008600     05  CTL-PROJECT-NAME          PIC X(30).
008700     05  CTL-BILLING-PERIOD        PIC X(7).
008800     05  CTL-CREATED-BY            PIC X(10).
008900     05  FILLER                    PIC X(33).
009000*
009100 FD  UT-S-TKTOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 203 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS TKT-REC.
009700 01  TKT-REC.
009800     COPY TKTREC.
009900*
010000 FD  UT-S-INVHDR
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 102 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS INV-HDR-REC.
010600 01  INV-HDR-REC.
010700     COPY INVHDR.
010800*
010900 FD  UT-S-INVLINE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 96 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS INV-LINE-REC.
011500 01  INV-LINE-REC.
011600     COPY INVLINE.
011700*
011800 WORKING-STORAGE SECTION.
011900*
012000 01  PROGRAM-INDICATOR-SWITCHES.
012100     05  WS-EOF-CLAUSES-SW         PIC X(3)   VALUE 'NO '.
012110         88  EOF-CLAUSES                          VALUE 'YES'.
012200     05  WS-EOF-TKTOUT-SW          PIC X(3)   VALUE 'NO '.
012210         88  EOF-TKTOUT                           VALUE 'YES'.
012300     05  WS-EOF-INVHDR-SW          PIC X(3)   VALUE 'NO '.
012310         88  EOF-INVHDR                           VALUE 'YES'.
012400     05  WS-INVHDR-STATUS          PIC X(2)   VALUE '00'.
012500*
012600 01  WS-ACCUMULATORS.
012700     05  WS-CLAUSE-READ-CTR        PIC 9(4) COMP VALUE ZERO.
012800     05  WS-TICKET-READ-CTR        PIC 9(5) COMP VALUE ZERO.
012900     05  WS-VALID-CTR              PIC 9(5) COMP VALUE ZERO.
013000     05  WS-INVALID-CTR            PIC 9(5) COMP VALUE ZERO.
013100     05  WS-LINE-SEQ               PIC 9(6) COMP VALUE ZERO.
013200     05  WS-EXISTING-HDR-CTR       PIC 9(3) COMP VALUE ZERO.
013300     05  WS-NEXT-SEQ               PIC 9(3) COMP VALUE ZERO.
013400     05  WS-TOTAL-AMOUNT           PIC S9(10)V99 VALUE ZERO.
013500     05  WS-TOTAL-HOURS            PIC S9(7)V99  VALUE ZERO.
013600*
013700 01  WS-INVOICE-ID-BUILD.
013800     05  WS-ID-PREFIX              PIC X(4)   VALUE 'INV-'.
013900     05  WS-ID-PERIOD              PIC X(7)   VALUE SPACES.
014000     05  WS-ID-DASH                PIC X(1)   VALUE '-'.
014100     05  WS-ID-SEQ                 PIC 9(3)   VALUE ZERO.
014200     05  FILLER                    PIC X(5).
014300 01  WS-INVOICE-ID-FLAT REDEFINES WS-INVOICE-ID-BUILD
014400                                  PIC X(20).
014500*
014600 01  CTL-CARD-GEN-FLAT REDEFINES CTL-CARD-GEN
014700                                  PIC X(80).
014800*
014900 01  WS-ID-SEQ-X                   PIC X(3)   VALUE SPACES.
015000 01  WS-ID-SEQ-N REDEFINES WS-ID-SEQ-X PIC 9(3).
015100*
015200 01  LM-REQUEST-CODE               PIC X(5)   VALUE SPACES.
015300 01  LM-RESULT-AREA.
015400     05  LM-LINE-COST              PIC S9(8)V99 VALUE ZERO.
015500     05  LM-VALID-FLAG             PIC X(1)   VALUE SPACES.
015600         88  LM-IS-VALID               VALUE 'Y'.
015700     05  LM-ERROR-TEXT             PIC X(40)  VALUE SPACES.
015800     05  FILLER                    PIC X(5).
015900*
016000     COPY CLSTBL.
016100*
016200 01  DISPLAY-LINE.
016300     05  DISP-MESSAGE              PIC X(45).
016400     05  DISP-VALUE                PIC ZZZZ9.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 000-MAINLINE SECTION.
016900*
017000     OPEN INPUT  UT-S-CLAUSES
017100                 UT-S-GENPARM
017200                 UT-S-TKTOUT.
017300     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
017400     PERFORM 110-LOAD-CLAUSE-TABLE THRU 110-EXIT.
017500     PERFORM 120-DETERMINE-NEXT-SEQ THRU 120-EXIT.
017600     PERFORM 130-BUILD-INVOICE-ID THRU 130-EXIT.
017700     OPEN EXTEND UT-S-INVLINE.
017800     PERFORM 800-READ-TICKET THRU 800-EXIT.
017900     PERFORM 200-VALIDATE-AND-ACCUM THRU 200-EXIT
018000         UNTIL EOF-TKTOUT.
018100     CLOSE UT-S-INVLINE.
018200     IF WS-VALID-CTR EQUAL ZERO
018300        DISPLAY 'NO VALID BILLABLE TICKETS FOUND'
018400     ELSE
018500        PERFORM 300-WRITE-INVOICE-HEADER THRU 300-EXIT.
018600     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
018700     CLOSE UT-S-CLAUSES
018800           UT-S-GENPARM
018900           UT-S-TKTOUT.
019000     MOVE ZERO TO RETURN-CODE.
019100     GOBACK.
019200*
019300 100-READ-CONTROL-CARD.
019400*
019500     MOVE SPACES TO CTL-CARD-GEN.
019600     READ UT-S-GENPARM INTO CTL-CARD-GEN
019700         AT END CONTINUE.
019800     MOVE CTL-BILLING-PERIOD TO WS-ID-PERIOD.
019900*
020000 100-EXIT.
020100     EXIT.
020200*
020300 110-LOAD-CLAUSE-TABLE.
020400*
020500     MOVE ZERO TO CLS-TBL-COUNT.
020600     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
020700     PERFORM 117-ADD-CLAUSE-TO-TABLE THRU 117-EXIT
020800         UNTIL EOF-CLAUSES.
020900*
021000 110-EXIT.
021100     EXIT.
021200*
021300 115-READ-CLAUSE.
021400*
021500     READ UT-S-CLAUSES INTO CLS-IN-REC
021600         AT END MOVE 'YES' TO WS-EOF-CLAUSES-SW
021700                GO TO 115-EXIT.
021800     ADD 1 TO WS-CLAUSE-READ-CTR.
021900*
022000 115-EXIT.
022100     EXIT.
022200*
022300 117-ADD-CLAUSE-TO-TABLE.
022400*
022500     ADD 1 TO CLS-TBL-COUNT.
022600     IF CLS-TBL-COUNT NOT GREATER THAN CLS-TBL-MAX
022700        SET CLS-TBL-IDX TO CLS-TBL-COUNT
022800        MOVE CLS-CLAUSE-ID    TO CLS-TBL-ID (CLS-TBL-IDX)
022900        MOVE CLS-CLAUSE-NAME  TO CLS-TBL-NAME (CLS-TBL-IDX)
023000        MOVE CLS-UNIT-PRICE   TO CLS-TBL-PRICE (CLS-TBL-IDX)
023100        MOVE CLS-CURRENCY     TO CLS-TBL-CURRENCY (CLS-TBL-IDX)
023200        MOVE CLS-ACTIVE-FLAG  TO CLS-TBL-ACTIVE (CLS-TBL-IDX).
023300     PERFORM 115-READ-CLAUSE THRU 115-EXIT.
023400*
023500 117-EXIT.
023600     EXIT.
023700*
023800 120-DETERMINE-NEXT-SEQ.
023900*
024000     MOVE ZERO TO WS-EXISTING-HDR-CTR.
024100     OPEN INPUT UT-S-INVHDR.
024200     IF WS-INVHDR-STATUS EQUAL '00'
024300        PERFORM 125-READ-INVHDR THRU 125-EXIT
024400        PERFORM 127-COUNT-INVHDR THRU 127-EXIT
024500            UNTIL EOF-INVHDR
024600        CLOSE UT-S-INVHDR
024700     ELSE
024800        DISPLAY 'INVOICE-HDR NOT FOUND -- STARTING AT SEQ 001'.
024900     COMPUTE WS-NEXT-SEQ = WS-EXISTING-HDR-CTR + 1.
025000*
025100 120-EXIT.
025200     EXIT.
025300*
025400 125-READ-INVHDR.
025500*
025600     READ UT-S-INVHDR INTO INV-HDR-REC
025700         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
025800                GO TO 125-EXIT.
025900*
026000 125-EXIT.
026100     EXIT.
026200*
026300 127-COUNT-INVHDR.
026400*
026500     IF IHD-BILLING-PERIOD EQUAL CTL-BILLING-PERIOD
026600        ADD 1 TO WS-EXISTING-HDR-CTR.
026700     PERFORM 125-READ-INVHDR THRU 125-EXIT.
026800*
026900 127-EXIT.
027000     EXIT.
027100*
027200 130-BUILD-INVOICE-ID.
027300*
027400     MOVE WS-NEXT-SEQ TO WS-ID-SEQ.
027500     MOVE WS-NEXT-SEQ TO WS-ID-SEQ-N.
027600*
027700 130-EXIT.
027800     EXIT.
027900*
028000 200-VALIDATE-AND-ACCUM.
028100*
028200     ADD 1 TO WS-TICKET-READ-CTR.
028300     MOVE 'VALID' TO LM-REQUEST-CODE.
028400     CALL 'LGLMAP' USING LM-REQUEST-CODE
028500                         TKT-REC
028600                         CLS-TABLE-AREA
028700                         LM-RESULT-AREA.
028800     IF LM-IS-VALID
028900        PERFORM 250-WRITE-INVOICE-LINE THRU 250-EXIT
029000     ELSE
029100        ADD 1 TO WS-INVALID-CTR
029200        DISPLAY LM-ERROR-TEXT.
029300     PERFORM 800-READ-TICKET THRU 800-EXIT.
029400*
029500 200-EXIT.
029600     EXIT.
029700*
029800 250-WRITE-INVOICE-LINE.
029900*
030000     ADD 1 TO WS-LINE-SEQ.
030100     ADD 1 TO WS-VALID-CTR.
030200     ADD TKT-BILLABLE-AMOUNT TO WS-TOTAL-AMOUNT.
030300     ADD TKT-HOURS-WORKED    TO WS-TOTAL-HOURS.
030400     MOVE WS-LINE-SEQ          TO ILN-LINE-ID.
030500     MOVE WS-INVOICE-ID-FLAT   TO ILN-INVOICE-ID.
030600     MOVE TKT-TICKET-ID        TO ILN-TICKET-ID.
030700     MOVE TKT-CLAUSE-ID        TO ILN-CLAUSE-ID.
030800     MOVE TKT-HOURS-WORKED     TO ILN-HOURS-WORKED.
030900     SET CLS-TBL-IDX TO 1.
031000     SEARCH CLS-TBL-ENTRY
031100         AT END MOVE ZERO TO ILN-UNIT-PRICE
031200         WHEN CLS-TBL-ID (CLS-TBL-IDX) EQUAL TKT-CLAUSE-ID
031300              MOVE CLS-TBL-PRICE (CLS-TBL-IDX) TO ILN-UNIT-PRICE.
031400     MOVE TKT-BILLABLE-AMOUNT  TO ILN-LINE-TOTAL.
031500     WRITE UT-S-INVLINE FROM INV-LINE-REC.
031600*
031700 250-EXIT.
031800     EXIT.
031900*
032000 300-WRITE-INVOICE-HEADER.
032100*
032200     OPEN EXTEND UT-S-INVHDR.
032300     MOVE WS-INVOICE-ID-FLAT   TO IHD-INVOICE-ID.
032400     MOVE CTL-PROJECT-NAME     TO IHD-PROJECT-NAME.
032500     MOVE CTL-BILLING-PERIOD   TO IHD-BILLING-PERIOD.
032600     MOVE WS-TOTAL-AMOUNT      TO IHD-TOTAL-AMOUNT.
032700     MOVE 'EUR'                TO IHD-CURRENCY.
032800     MOVE 'DRAFT'              TO IHD-STATUS.
032900     MOVE CTL-CREATED-BY       TO IHD-CREATED-BY.
033000     WRITE UT-S-INVHDR FROM INV-HDR-REC.
033100     CLOSE UT-S-INVHDR.
033200*
033300 300-EXIT.
033400     EXIT.
033500*
033600 800-READ-TICKET.
033700*
033800     READ UT-S-TKTOUT INTO TKT-REC
033900         AT END MOVE 'YES' TO WS-EOF-TKTOUT-SW.
034000*
034100 800-EXIT.
034200     EXIT.
034300*
034400 900-DISPLAY-PROG-DIAG.
034500*
034600     DISPLAY '****     INVGEN RUNNING    ****'.
034700     MOVE 'ENRICHED TICKETS READ                        ' TO
034800          DISP-MESSAGE.
034900     MOVE WS-TICKET-READ-CTR TO DISP-VALUE.
035000     DISPLAY DISPLAY-LINE.
035100     MOVE 'TICKETS VALID AND BILLABLE                   ' TO
035200          DISP-MESSAGE.
035300     MOVE WS-VALID-CTR TO DISP-VALUE.
035400     DISPLAY DISPLAY-LINE.
035500     MOVE 'TICKETS FAILING VALIDATION                   ' TO
035600          DISP-MESSAGE.
035700     MOVE WS-INVALID-CTR TO DISP-VALUE.
035800     DISPLAY DISPLAY-LINE.
035900     DISPLAY '****     INVGEN EOJ        ****'.
036000*
036100 900-EXIT.
036200     EXIT.
