000100******************************************************************
000200*    INVLINE  --  INVOICE DETAIL LINE RECORD LAYOUT                *
000300*    COPY MEMBER -- 96 BYTE RECORD, ONE PER BILLED TICKET          *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    05-14-05  RJM  INITIAL INVOICE LINE LAYOUT                   *
000700******************************************************************
000800     05  ILN-LINE-ID               PIC 9(6).
000900     05  ILN-INVOICE-ID            PIC X(20).
001000     05  ILN-TICKET-ID             PIC X(10).
001100     05  ILN-CLAUSE-ID             PIC X(20).
001200     05  ILN-HOURS-WORKED          PIC S9(4)V99.
001300     05  ILN-UNIT-PRICE            PIC S9(8)V99.
001400     05  ILN-LINE-TOTAL            PIC S9(8)V99.
001500     05  FILLER                    PIC X(14).
